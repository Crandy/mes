      ******************************************************************00010000
      * PRODUCTION ORDER RECORD  -- SEQUENTIAL (SORTED BY ORDER-ID)    *00020000
      * FILE        : ORDERS                                           *00030000
      * USED BY     : PDAB05 (BASIC PRODUCTION COUNTING)               *00040000
      ******************************************************************00050000
       01  PDA-ORDER-RECORD.                                            00060000
           05  PDAO-ORDER-ID           PIC 9(09).                       00070000
           05  PDAO-ORDER-ID-X REDEFINES                                00080000
               PDAO-ORDER-ID           PIC X(09).                       00090000
           05  PDAO-ORDER-NUMBER       PIC X(20).                       00100000
           05  PDAO-ORDER-STATE        PIC X(12).                       00110000
               88  PDAO-STATE-PENDING          VALUE '01pending   '.    00120000
               88  PDAO-STATE-ACCEPTED         VALUE '02accepted  '.    00130000
               88  PDAO-STATE-IN-PROGRESS      VALUE '03inProgress'.    00140000
               88  PDAO-STATE-COMPLETED        VALUE '04completed '.    00150000
           05  PDAO-PRODUCT-ID         PIC 9(09).                       00160000
           05  PDAO-TECHNOLOGY-ID      PIC 9(09).                       00170000
           05  PDAO-ROOT-TOC-ID        PIC 9(09).                       00180000
           05  PDAO-PLANNED-QTY        PIC S9(09)V9(05).                00190000
           05  PDAO-DONE-QTY           PIC S9(09)V9(05).                00200000
           05  FILLER                  PIC X(04).                       00210000
