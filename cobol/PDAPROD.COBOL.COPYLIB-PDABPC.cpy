      ******************************************************************00010000
      * BASIC-PRODUCTION-COUNTING (BPC) RECORD -- SEQUENTIAL           *00020000
      * FILE        : BPCOUNTS  (OUTPUT)                               *00030000
      * ONE ROW PER DISTINCT PRODUCT OF AN ORDER, ACCUMULATING         *00040000
      * PRODUCED AND USED QUANTITIES FOR THAT PRODUCT.                 *00050000
      * USED BY     : PDAB05 (BASIC PRODUCTION COUNTING)               *00060000
      ******************************************************************00070000
       01  PDA-BPC-RECORD.                                              00080000
           05  PDAB-BPC-ID             PIC 9(09).                       00090000
           05  PDAB-BPC-ID-X REDEFINES                                  00100000
               PDAB-BPC-ID             PIC X(09).                       00110000
           05  PDAB-ORDER-ID           PIC 9(09).                       00120000
           05  PDAB-PRODUCT-ID         PIC 9(09).                       00130000
           05  PDAB-PRODUCED-QTY       PIC S9(09)V9(05).                00140000
           05  PDAB-USED-QTY           PIC S9(09)V9(05).                00150000
           05  FILLER                  PIC X(09).                       00160000
