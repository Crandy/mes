      ******************************************************************00010000
      * PRODUCTION-COUNTING-QUANTITY (PCQ) RECORD -- SEQUENTIAL        *00020000
      * FILE        : PCQTYS   (OUTPUT)                                *00030000
      * ONE PLANNED-MATERIAL LINE PER ORDER/OPERATION/PRODUCT,         *00040000
      * CLASSIFIED BY ROLE AND TYPE-OF-MATERIAL, LINKED TO ITS BASIC   *00050000
      * PRODUCTION COUNTING RECORD ONCE ASSOCIATED.                    *00060000
      * USED BY     : PDAB05 (BASIC PRODUCTION COUNTING)               *00070000
      ******************************************************************00080000
       01  PDA-PCQ-RECORD.                                              00090000
           05  PDAQ-ORDER-ID           PIC 9(09).                       00100000
           05  PDAQ-ORDER-ID-X REDEFINES                                00110000
               PDAQ-ORDER-ID           PIC X(09).                       00120000
           05  PDAQ-TOC-ID             PIC 9(09).                       00130000
           05  PDAQ-PRODUCT-ID         PIC 9(09).                       00140000
           05  PDAQ-ROLE               PIC X(10).                       00150000
               88  PDAQ-ROLE-USED              VALUE '01used    '.      00160000
               88  PDAQ-ROLE-PRODUCED          VALUE '02produced'.      00170000
           05  PDAQ-TYPE               PIC X(14).                       00180000
               88  PDAQ-TYPE-COMPONENT         VALUE '01component   '.  00190000
               88  PDAQ-TYPE-INTERMEDIATE      VALUE '02intermediate'.  00200000
               88  PDAQ-TYPE-FINAL-PRODUCT     VALUE '03finalProduct'.  00210000
               88  PDAQ-TYPE-WASTE             VALUE '04waste       '.  00220000
           05  PDAQ-NON-COMPONENT      PIC X(01).                       00230000
           05  PDAQ-PLANNED-QTY        PIC S9(09)V9(05).                00240000
           05  PDAQ-BPC-ID             PIC 9(09).                       00250000
           05  FILLER                  PIC X(02).                       00260000
