       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. PDASP3.                                              00020000
       AUTHOR. R WEXLER.                                                00030000
       INSTALLATION. PDAPROD.                                           00040000
       DATE-WRITTEN. 06/14/94.                                          00050000
       DATE-COMPILED.                                                   00060000
       SECURITY.  PDA PRODUCTION - PROD CONTROL SIGN-OFF REQUIRED.      00070000
      *                                                                 00080000
      ***************************************************************** 00090000
      *                 PRODUCT DEMONSTRATION APPLICATION (PDA)       * 00100000
      *                       COMPUWARE CORPORATION                   * 00110000
      *                                                               * 00120000
      * PROGRAM :   PDASP3                                            * 00130000
      *                                                               * 00140000
      * FUNCTION:   PROGRAM PDASP3 IS A CALLED SUBROUTINE THAT WILL   * 00150000
      *             ACCEPT THE PRODUCT ID OF AN ORDER'S FINAL PRODUCT * 00160000
      *             AND THE ORDER'S BASIC PRODUCTION COUNTING (BPC)   * 00170000
      *             ARRAY BUILT BY PDAB05, AND WILL RETURN THE SUM OF * 00180000
      *             BPC-PRODUCED-QTY OVER THE BPC ROWS WHOSE PRODUCT  * 00190000
      *             MATCHES THE FINAL PRODUCT.  THIS IS THE "PRODUCED * 00200000
      *             QUANTITY FROM COUNTINGS" DERIVATION.  A BPC ARRAY * 00210000
      *             WITH NO MATCHING ROWS RETURNS A RESULT OF ZERO.   * 00220000
      *                                                               * 00230000
      * FILES   :   NONE                                              * 00240000
      *                                                               * 00250000
      * TRANSACTIONS GENERATED:                                       * 00260000
      *             NONE                                              * 00270000
      *                                                               * 00280000
      * PFKEYS  :   NONE                                              * 00290000
      *                                                               * 00300000
      ***************************************************************** 00310000
      *             PROGRAM CHANGE LOG                                * 00320000
      *             -------------------                               * 00330000
      *                                                               * 00340000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00350000
      *  --------   --------------------  --------------------------  * 00360000
      *                                                               * 00370000
      *  06/14/94   R WEXLER              INITIAL VERSION FOR THE     * 00380000
      *                                   BASIC PRODUCTION COUNTING   * 00390000
      *                                   REWRITE OF PDAB05 (REQ      * 00400000
      *                                   PDA-2214).                  * 00410000
      *                                                               * 00420000
      *  11/02/95   R WEXLER              ADDED DEFENSIVE CHECK FOR   * 00430000
      *                                   ZERO BPC-COUNT PASSED FROM  * 00440000
      *                                   CALLER - AVOID NEEDLESS     * 00450000
      *                                   TABLE SCAN (PDA-2340).      * 00460000
      *                                                               * 00470000
      *  09/23/98   D KOWALCZYK           YEAR 2000 REVIEW - ALL      * 00480000
      *                                   FIELDS IN PDASP3CY ARE      * 00490000
      *                                   NUMERIC KEYS/QUANTITIES,    * 00500000
      *                                   NO DATE FIELDS PRESENT.     * 00510000
      *                                   NO CHANGES REQUIRED         * 00520000
      *                                   (Y2K-0198).                 * 00530000
      *                                                               * 00540000
      *  03/11/02   P BARON                CHANGED RESULT ACCUMULATION* 00550000
      *                                   TO COMPUTE ... ROUNDED PER  * 00560000
      *                                   THE 5-DECIMAL HOUSE STANDARD* 00570000
      *                                   FOR COUNTING QUANTITIES     * 00580000
      *                                   (PDA-2611).                 * 00590000
      *                                                               * 00600000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00610000
      *                                                               * 00620000
      ***************************************************************** 00630000
                                                                        00640000
       ENVIRONMENT DIVISION.                                            00650000
       CONFIGURATION SECTION.                                           00660000
       SPECIAL-NAMES.                                                   00670000
           CLASS PDA-NUMERIC-CLASS IS '0' THRU '9'.                     00680000
       DATA DIVISION.                                                   00690000
           EJECT                                                        00700000
       WORKING-STORAGE SECTION.                                         00710000
                                                                        00720000
      ***************************************************************** 00730000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00740000
      ***************************************************************** 00750000
       77  WS-VALID-PRODUCT-ID-SW      PIC X     VALUE 'Y'.             00760000
           88  WS-PRODUCT-ID-IS-VALID          VALUE 'Y'.               00770000
           88  WS-PRODUCT-ID-IS-INVALID        VALUE 'N'.               00780000
                                                                        00790000
      ***************************************************************** 00800000
      *    L I N K A G E     S E C T I O N                            * 00810000
      ***************************************************************** 00820000
                                                                        00830000
       LINKAGE SECTION.                                                 00840000
                                                                        00850000
           COPY PDASP3CY.                                               00860000
           EJECT                                                        00870000
      ***************************************************************** 00880000
      *    P R O C E D U R E    D I V I S I O N                       * 00890000
      ***************************************************************** 00900000
                                                                        00910000
       PROCEDURE DIVISION USING PDASP3-PARMS.                           00920000
                                                                        00930000
                                                                        00940000
      ***************************************************************** 00950000
      *                                                               * 00960000
      *    PARAGRAPH:  P00000-MAINLINE                                * 00970000
      *                                                               * 00980000
      *    FUNCTION :  VALIDATE THE PASSED FINAL PRODUCT ID, SUM THE  * 00990000
      *      BPC-ARRAY ROWS THAT MATCH IT, RETURN THE RESULT.         * 01000000
      *                                                               * 01010000
      *    CALLED BY:  PDAB05 (P06000-UPDATE-PRODUCED-QTY)            * 01020000
      *                                                               * 01030000
      ***************************************************************** 01040000
                                                                        01050000
       P00000-MAINLINE.                                                 01060000
                                                                        01070000
           MOVE ZERO                  TO PDASP3-RESULT-QTY.             01080000
           MOVE 'Y'                   TO WS-VALID-PRODUCT-ID-SW.        01090000
                                                                        01100000
           IF PDASP3-FINAL-PRODUCT-ID-X IS NOT PDA-NUMERIC-CLASS        01110000
               MOVE 'N'               TO WS-VALID-PRODUCT-ID-SW         01120000
               GO TO P00000-EXIT.                                       01130000
                                                                        01140000
           IF PDASP3-BPC-COUNT        NOT > ZERO                        01150000
               GO TO P00000-EXIT.                                       01160000
                                                                        01170000
           PERFORM P00100-SUM-BPC-ROW  THRU P00100-EXIT                 01180000
               VARYING PDASP3-BPC-IX FROM 1 BY 1                        01190000
               UNTIL PDASP3-BPC-IX > PDASP3-BPC-COUNT.                  01200000
                                                                        01210000
       P00000-EXIT.                                                     01220000
           GOBACK.                                                      01230000
           EJECT                                                        01240000
      ***************************************************************** 01250000
      *                                                               * 01260000
      *    PARAGRAPH:  P00100-SUM-BPC-ROW                             * 01270000
      *                                                               * 01280000
      *    FUNCTION :  ADD ONE BPC ARRAY ROW'S PRODUCED QUANTITY TO   * 01290000
      *      THE RESULT IF ITS PRODUCT MATCHES THE FINAL PRODUCT.     * 01300000
      *                                                               * 01310000
      *    CALLED BY:  P00000-MAINLINE                                * 01320000
      *                                                               * 01330000
      ***************************************************************** 01340000
                                                                        01350000
       P00100-SUM-BPC-ROW.                                              01360000
                                                                        01370000
           IF PDASP3-BPCT-PRODUCT-ID(PDASP3-BPC-IX)                     01380000
                                       = PDASP3-FINAL-PRODUCT-ID        01390000
               COMPUTE PDASP3-RESULT-QTY ROUNDED =                      01400000
                       PDASP3-RESULT-QTY +                              01410000
                       PDASP3-BPCT-PRODUCED-QTY(PDASP3-BPC-IX)          01420000
           END-IF.                                                      01430000
                                                                        01440000
       P00100-EXIT.                                                     01450000
           EXIT.                                                        01460000
           EJECT                                                        01470000
