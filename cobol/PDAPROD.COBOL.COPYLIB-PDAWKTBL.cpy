      ******************************************************************00010000
      * PRODUCT DEMONSTRATION APPLICATION (PDA)                        *00020000
      *                                                                *00030000
      * BASIC PRODUCTION COUNTING -- IN-MEMORY WORK TABLES.            *00040000
      * NO INDEXED FILES ARE USED FOR THE TOC PARENT LOOKUP OR THE     *00050000
      * PER-PRODUCT DEMAND TOTALS -- BOTH ARE KEPT IN WORKING STORAGE  *00060000
      * FOR THE LIFE OF THE RUN, IN THE SAME MANNER AS THE STANDARD    *00070000
      * ITEM CATEGORY TABLE.                                           *00080000
      ******************************************************************00090000
                                                                        00100000
       77  WS-TOC-MAX                  PIC S9(05) VALUE +2000 COMP-3.   00110000
       77  WS-OPC-MAX                  PIC S9(05) VALUE +0500 COMP-3.   00120000
       77  WS-BPC-MAX                  PIC S9(05) VALUE +0100 COMP-3.   00130000
       77  WS-PROD-MAX                 PIC S9(05) VALUE +2000 COMP-3.   00140000
                                                                        00150000
       01  WS-TABLE-COUNTERS.                                           00160000
           05  WS-TOC-COUNT            PIC S9(05) VALUE ZERO COMP.      00170000
           05  WS-OPC-COUNT            PIC S9(05) VALUE ZERO COMP.      00180000
           05  WS-BPC-COUNT            PIC S9(05) VALUE ZERO COMP.      00190000
           05  WS-PROD-COUNT           PIC S9(05) VALUE ZERO COMP.      00200000
           05  FILLER                  PIC X(04).                       00210000
                                                                        00220000
      ***                                                               00230000
      ***  TOC MASTER TABLE -- LOADED ONCE FROM TECHOPS, SORTED         00240000
      ***  ASCENDING BY TOC-ID FOR SEARCH ALL PARENT LOOKUPS            00250000
      ***                                                               00260000
       01  WS-TOC-TABLE.                                                00270000
           05  WS-TOC-ENTRY OCCURS 2000 TIMES                           00280000
                            DEPENDING ON WS-TOC-COUNT                   00290000
                            ASCENDING KEY IS WS-TOCT-ID                 00300000
                            INDEXED BY WS-TOC-IX.                       00310000
               10  WS-TOCT-ID          PIC 9(09).                       00320000
               10  WS-TOCT-ID-X REDEFINES                               00330000
                   WS-TOCT-ID          PIC X(09).                       00340000
               10  WS-TOCT-TECH-ID     PIC 9(09).                       00350000
               10  WS-TOCT-PARENT-ID   PIC 9(09).                       00360000
               10  FILLER              PIC X(05).                       00370000
                                                                        00380000
      ***                                                               00390000
      ***  OPC BUFFER TABLE -- ONE ORDER'S OPERATION-PRODUCT-COMPONENT  00400000
      ***  LINES, HELD IN MEMORY WHILE ROLE/TYPE ARE DETERMINED AND     00410000
      ***  THE PCQ-TO-BPC ASSOCIATION IS MADE, BEFORE ANY PCQ WRITE     00420000
      ***                                                               00430000
       01  WS-OPC-TABLE.                                                00440000
           05  WS-OPC-ENTRY OCCURS 500 TIMES                            00450000
                            INDEXED BY WS-OPC-IX.                       00460000
               10  WS-OPCT-TOC-ID      PIC 9(09).                       00470000
               10  WS-OPCT-PRODUCT-ID  PIC 9(09).                       00480000
               10  WS-OPCT-ENTITY-TYPE PIC X(03).                       00490000
               10  WS-OPCT-NON-COMP    PIC X(01).                       00500000
               10  WS-OPCT-QUANTITY    PIC S9(09)V9(05).                00510000
               10  WS-OPCT-ROLE        PIC X(10).                       00520000
               10  WS-OPCT-TYPE        PIC X(14).                       00530000
               10  WS-OPCT-BPC-ID      PIC 9(09) VALUE ZERO.            00540000
               10  FILLER              PIC X(05).                       00550000
                                                                        00560000
      ***                                                               00570000
      ***  BPC BUFFER TABLE -- ONE ORDER'S BASIC PRODUCTION COUNTING    00580000
      ***  ROWS, BUILT FROM THE OPC BUFFER'S DISTINCT PRODUCTS PLUS     00590000
      ***  THE ORDER'S FINAL PRODUCT, BEFORE THE BPC RECORDS ARE WRITTEN00600000
      ***                                                               00610000
       01  WS-BPC-TABLE.                                                00620000
           05  WS-BPC-ENTRY OCCURS 100 TIMES                            00630000
                            INDEXED BY WS-BPC-IX.                       00640000
               10  WS-BPCT-PRODUCT-ID  PIC 9(09).                       00650000
               10  WS-BPCT-BPC-ID      PIC 9(09) VALUE ZERO.            00655000
               10  WS-BPCT-PRODUCED-QTY                                 00660000
                                       PIC S9(09)V9(05) VALUE ZERO.     00670000
               10  WS-BPCT-USED-QTY    PIC S9(09)V9(05) VALUE ZERO.     00680000
               10  FILLER              PIC X(05).                       00690000
                                                                        00700000
      ***                                                               00710000
      ***  NEEDED-PRODUCT-QUANTITY ACCUMULATOR -- ONE ENTRY PER PRODUCT 00720000
      ***  SEEN ACROSS ALL NON-PENDING ORDERS, EXCHANGE-SORTED BY       00730000
      ***  PRODUCT ID BEFORE THE END-OF-JOB REPORT IS WRITTEN           00740000
      ***                                                               00750000
       01  WS-PROD-TOTAL-TABLE.                                         00760000
           05  WS-PROD-ENTRY OCCURS 2000 TIMES                          00770000
                             INDEXED BY WS-PROD-IX.                     00780000
               10  WS-PRODT-PRODUCT-ID PIC 9(09).                       00790000
               10  WS-PRODT-PRODUCT-ID-X REDEFINES                      00800000
                   WS-PRODT-PRODUCT-ID PIC X(09).                       00810000
               10  WS-PRODT-QUANTITY   PIC S9(11)V9(05) VALUE ZERO.     00820000
               10  FILLER              PIC X(05).                       00830000
