      ******************************************************************00010000
      * PRODUCTION-COUNTING-OPERATION-RUN RECORD -- SEQUENTIAL         *00020000
      * FILE        : PCOPRUNS  (OUTPUT)                               *00030000
      * ONE ROW PER OPERATION OF AN ORDER, RUN COUNT ROUNDED TO 5      *00040000
      * DECIMAL PLACES.                                                *00050000
      * USED BY     : PDAB05 (BASIC PRODUCTION COUNTING)               *00060000
      ******************************************************************00070000
       01  PDA-PCOR-RECORD.                                             00080000
           05  PDAC-ORDER-ID           PIC 9(09).                       00090000
           05  PDAC-ORDER-ID-X REDEFINES                                00100000
               PDAC-ORDER-ID           PIC X(09).                       00110000
           05  PDAC-TOC-ID             PIC 9(09).                       00120000
           05  PDAC-RUNS               PIC S9(07)V9(05).                00130000
           05  FILLER                  PIC X(01).                       00140000
