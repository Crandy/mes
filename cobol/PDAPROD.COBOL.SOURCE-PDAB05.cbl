       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. PDAB05.                                              00020000
       AUTHOR. R WEXLER.                                                00030000
       INSTALLATION. PDAPROD.                                           00040000
       DATE-WRITTEN. 06/14/94.                                          00050000
       DATE-COMPILED.                                                   00060000
       SECURITY.  PDA PRODUCTION - PROD CONTROL SIGN-OFF REQUIRED.      00070000
      *                                                                 00080000
      ***************************************************************** 00090000
      *                 PRODUCT DEMONSTRATION APPLICATION (PDA)       * 00100000
      *                       COMPUWARE CORPORATION                   * 00110000
      *                                                               * 00120000
      * PROGRAM :   PDAB05                                            * 00130000
      *                                                               * 00140000
      * FUNCTION:   PROGRAM PDAB05 IS A BATCH PROGRAM THAT PERFORMS   * 00150000
      *             BASIC PRODUCTION COUNTING FOR PRODUCTION ORDERS.  * 00160000
      *             FOR EACH ORDER ON THE ORDERS FILE IT WRITES THE   * 00170000
      *             OPERATION-RUN COUNTS, CLASSIFIES EVERY PLANNED    * 00180000
      *             MATERIAL LINE BY ROLE AND TYPE OF MATERIAL,       * 00190000
      *             BUILDS ONE BASIC PRODUCTION COUNTING RECORD PER   * 00200000
      *             DISTINCT PRODUCT, LINKS THE MATERIAL LINES TO     * 00210000
      *             THEIR COUNTING RECORD, ROLLS THE ORDER'S DONE     * 00220000
      *             QUANTITY INTO THE FINAL PRODUCT'S COUNTING        * 00230000
      *             RECORD, AND ACCUMULATES NEEDED PRODUCT QUANTITIES * 00240000
      *             ACROSS ALL NON-PENDING ORDERS FOR THE END-OF-JOB  * 00250000
      *             NEEDED-QUANTITIES REPORT.                         * 00260000
      *                                                               * 00270000
      * FILES   :   ORDERS FILE           -  SEQUENTIAL   (READ)      * 00280000
      *             TECHOPS FILE          -  SEQUENTIAL   (READ)      * 00290000
      *             OPCOMPS FILE          -  SEQUENTIAL   (READ)      * 00300000
      *             OPRUNS FILE           -  SEQUENTIAL   (READ)      * 00310000
      *             PCOPRUNS FILE         -  SEQUENTIAL   (OUTPUT)    * 00320000
      *             PCQTYS FILE           -  SEQUENTIAL   (OUTPUT)    * 00330000
      *             BPCOUNTS FILE         -  SEQUENTIAL   (OUTPUT)    * 00340000
      *             NEEDEDQT FILE         -  PRINT        (OUTPUT)    * 00350000
      *                                                               * 00360000
      * TRANSACTIONS GENERATED:                                       * 00370000
      *             NONE                                              * 00380000
      *                                                               * 00390000
      * PFKEYS  :   NONE                                              * 00400000
      *                                                               * 00410000
      ***************************************************************** 00420000
      *             PROGRAM CHANGE LOG                                * 00430000
      *             -------------------                               * 00440000
      *                                                               * 00450000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00460000
      *  --------   --------------------  --------------------------  * 00470000
      *                                                               * 00480000
      *  06/14/94   R WEXLER              INITIAL VERSION - REPLACES  * 00490000
      *                                   THE OLD ROUTING-EXPLOSION   * 00500000
      *                                   COUNTING JOB STEP WITH A    * 00510000
      *                                   SINGLE BATCH PROGRAM        * 00520000
      *                                   (REQ PDA-2214).             * 00530000
      *                                                               * 00540000
      *  02/08/95   R WEXLER              CORRECTED TYPE-OF-MATERIAL  * 00550000
      *                                   RULE 2B - PARENT LOOKUP WAS * 00560000
      *                                   COMPARING TOC-ID INSTEAD OF * 00570000
      *                                   TOC-PARENT-ID (PDA-2298).   * 00580000
      *                                                               * 00590000
      *  11/02/95   R WEXLER              CHANGED BPC ASSOCIATION TO  * 00600000
      *                                   ASSIGN BPC-ID AT TABLE-BUILD* 00610000
      *                                   TIME INSTEAD OF AT WRITE    * 00620000
      *                                   TIME SO PCQ-BPC-ID CAN BE   * 00630000
      *                                   SET BEFORE THE PCQ WRITE    * 00640000
      *                                   (PDA-2340).                 * 00650000
      *                                                               * 00660000
      *  09/23/98   D KOWALCZYK           YEAR 2000 REVIEW - NO DATE  * 00670000
      *                                   FIELDS IN ANY PDAB05 FILE   * 00680000
      *                                   OTHER THAN THE REPORT TITLE * 00690000
      *                                   LINE, WHICH USES THE LE     * 00700000
      *                                   4-DIGIT CURRENT-DATE. NO    * 00710000
      *                                   CHANGES REQUIRED (Y2K-0198).* 00720000
      *                                                               * 00730000
      *  03/11/02   P BARON                ADDED UPSI-0 DETAIL-      *  00740000
      *                                   SUPPRESS SWITCH SO OPERATIONS*00750000
      *                                   CAN RUN A TOTALS-ONLY PASS  * 00760000
      *                                   OF THE NEEDED-QUANTITIES    * 00770000
      *                                   REPORT ON REQUEST (PDA-2611)* 00780000
      *                                                               * 00790000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00800000
      *                                                               * 00810000
      ***************************************************************** 00820000
           EJECT                                                        00830000
       ENVIRONMENT DIVISION.                                            00840000
       CONFIGURATION SECTION.                                           00850000
       SPECIAL-NAMES.                                                   00860000
           C01 IS TOP-OF-FORM                                           00870000
           CLASS PDA-NUMERIC-CLASS IS '0' THRU '9'                      00880000
           UPSI-0 ON  STATUS IS WS-DETAIL-SUPPRESS-ON                   00890000
                  OFF STATUS IS WS-DETAIL-SUPPRESS-OFF.                 00900000
                                                                        00910000
       INPUT-OUTPUT SECTION.                                            00920000
                                                                        00930000
       FILE-CONTROL.                                                    00940000
                                                                        00950000
           SELECT ORDERS-FILE          ASSIGN TO ORDERS                 00960000
                                       FILE STATUS IS WS-ORDERS-STATUS. 00970000
                                                                        00980000
           SELECT TECHOPS-FILE         ASSIGN TO TECHOPS                00990000
                                       FILE STATUS IS WS-TECHOPS-STATUS.01000000
                                                                        01010000
           SELECT OPCOMPS-FILE         ASSIGN TO OPCOMPS                01020000
                                       FILE STATUS IS WS-OPCOMPS-STATUS.01030000
                                                                        01040000
           SELECT OPRUNS-FILE          ASSIGN TO OPRUNS                 01050000
                                       FILE STATUS IS WS-OPRUNS-STATUS. 01060000
                                                                        01070000
           SELECT PCOPRUNS-FILE        ASSIGN TO PCOPRUNS               01080000
                                       FILE STATUS IS WS-PCOPRUNS-STAT. 01090000
                                                                        01100000
           SELECT PCQTYS-FILE          ASSIGN TO PCQTYS                 01110000
                                       FILE STATUS IS WS-PCQTYS-STATUS. 01120000
                                                                        01130000
           SELECT BPCOUNTS-FILE        ASSIGN TO BPCOUNTS               01140000
                                       FILE STATUS IS WS-BPCOUNTS-STAT. 01150000
                                                                        01160000
           SELECT NEEDEDQT-FILE        ASSIGN TO NEEDEDQT               01170000
                                       FILE STATUS IS WS-NEEDEDQT-STAT. 01180000
           EJECT                                                        01190000
       DATA DIVISION.                                                   01200000
                                                                        01210000
       FILE SECTION.                                                    01220000
                                                                        01230000
       FD  ORDERS-FILE                                                  01240000
           LABEL RECORDS ARE STANDARD                                   01250000
           RECORDING MODE IS F                                          01260000
           RECORD CONTAINS 100 CHARACTERS.                              01270000
           COPY PDAORDER.                                               01280000
           EJECT                                                        01290000
       FD  TECHOPS-FILE                                                 01300000
           LABEL RECORDS ARE STANDARD                                   01310000
           RECORDING MODE IS F                                          01320000
           RECORD CONTAINS 32  CHARACTERS.                              01330000
           COPY PDATOC.                                                 01340000
           EJECT                                                        01350000
       FD  OPCOMPS-FILE                                                 01360000
           LABEL RECORDS ARE STANDARD                                   01370000
           RECORDING MODE IS F                                          01380000
           RECORD CONTAINS 52  CHARACTERS.                              01390000
           COPY PDAOPC.                                                 01400000
           EJECT                                                        01410000
       FD  OPRUNS-FILE                                                  01420000
           LABEL RECORDS ARE STANDARD                                   01430000
           RECORDING MODE IS F                                          01440000
           RECORD CONTAINS 31  CHARACTERS.                              01450000
           COPY PDARUNS.                                                01460000
           EJECT                                                        01470000
       FD  PCOPRUNS-FILE                                                01480000
           LABEL RECORDS ARE STANDARD                                   01490000
           RECORDING MODE IS F                                          01500000
           RECORD CONTAINS 31  CHARACTERS.                              01510000
           COPY PDAPCOR.                                                01520000
           EJECT                                                        01530000
       FD  PCQTYS-FILE                                                  01540000
           LABEL RECORDS ARE STANDARD                                   01550000
           RECORDING MODE IS F                                          01560000
           RECORD CONTAINS 77  CHARACTERS.                              01570000
           COPY PDAPCQ.                                                 01580000
           EJECT                                                        01590000
       FD  BPCOUNTS-FILE                                                01600000
           LABEL RECORDS ARE STANDARD                                   01610000
           RECORDING MODE IS F                                          01620000
           RECORD CONTAINS 64  CHARACTERS.                              01630000
           COPY PDABPC.                                                 01640000
           EJECT                                                        01650000
       FD  NEEDEDQT-FILE                                                01660000
           LABEL RECORDS ARE STANDARD                                   01670000
           RECORDING MODE IS F                                          01680000
           RECORD CONTAINS 80  CHARACTERS.                              01690000
           COPY PDANEEDQ.                                               01700000
           EJECT                                                        01710000
       WORKING-STORAGE SECTION.                                         01720000
                                                                        01730000
      ***************************************************************** 01740000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 01750000
      ***************************************************************** 01760000
       77  WS-PARENT-TOC-ID            PIC 9(09)  VALUE ZERO.           01770000
       77  WS-PARENT-IN-COUNT          PIC S9(05) VALUE ZERO COMP.      01780000
       77  WS-FINAL-BPC-IX             PIC S9(05) VALUE ZERO COMP.      01790000
       77  WS-FOUND-BPC-IX             PIC S9(05) VALUE ZERO COMP.      01800000
       77  WS-FOUND-PROD-IX            PIC S9(05) VALUE ZERO COMP.      01810000
       77  WS-SORT-SWAP-SW             PIC X      VALUE 'N'.            01820000
           88  WS-SORT-A-SWAP-OCCURRED         VALUE 'Y'.               01830000
           88  WS-SORT-NO-SWAP                 VALUE 'N'.               01840000
       77  WS-SORT-TEMP-PRODUCT-ID     PIC 9(09)  VALUE ZERO.           01850000
       77  WS-SORT-TEMP-QUANTITY       PIC S9(11)V9(05) VALUE ZERO.     01860000
                                                                        01870000
      ***************************************************************** 01880000
      *    SWITCHES  (FILE STATUS 88-LEVELS)                          * 01890000
      ***************************************************************** 01900000
                                                                        01910000
       01  WS-SWITCHES.                                                 01920000
           05  WS-ORDERS-STATUS        PIC XX    VALUE SPACES.          01930000
               88  ORDERS-OK                     VALUE '  ' '00'.       01940000
               88  ORDERS-END                    VALUE '10'.            01950000
           05  WS-TECHOPS-STATUS       PIC XX    VALUE SPACES.          01960000
               88  TECHOPS-OK                    VALUE '  ' '00'.       01970000
               88  TECHOPS-END                   VALUE '10'.            01980000
           05  WS-OPCOMPS-STATUS       PIC XX    VALUE SPACES.          01990000
               88  OPCOMPS-OK                    VALUE '  ' '00'.       02000000
               88  OPCOMPS-END                   VALUE '10'.            02010000
           05  WS-OPRUNS-STATUS        PIC XX    VALUE SPACES.          02020000
               88  OPRUNS-OK                     VALUE '  ' '00'.       02030000
               88  OPRUNS-END                    VALUE '10'.            02040000
           05  WS-PCOPRUNS-STAT      PIC XX    VALUE SPACES.            02050000
               88  PCOPRUNS-OK                   VALUE '  ' '00'.       02060000
           05  WS-PCQTYS-STATUS        PIC XX    VALUE SPACES.          02070000
               88  PCQTYS-OK                     VALUE '  ' '00'.       02080000
           05  WS-BPCOUNTS-STAT      PIC XX    VALUE SPACES.            02090000
               88  BPCOUNTS-OK                   VALUE '  ' '00'.       02100000
           05  WS-NEEDEDQT-STAT      PIC XX    VALUE SPACES.            02110000
               88  NEEDEDQT-OK                   VALUE '  ' '00'.       02120000
           05  FILLER                  PIC X(04).                       02130000
           EJECT                                                        02140000
      ***************************************************************** 02150000
      *    MISCELLANEOUS WORK FIELDS                                  * 02160000
      ***************************************************************** 02170000
                                                                        02180000
       01  WS-MISCELLANEOUS-FIELDS.                                     02190000
           05  WS-DATE.                                                 02200000
               10  WS-DATE-YEAR        PIC X(4)  VALUE SPACES.          02210000
               10  WS-DATE-MONTH       PIC XX    VALUE SPACES.          02220000
               10  WS-DATE-DAY         PIC XX    VALUE SPACES.          02230000
           05  WS-ORDERS-READ-COUNT    PIC S9(07) VALUE ZERO COMP.      02240000
           05  WS-PCQ-WRITTEN-COUNT    PIC S9(07) VALUE ZERO COMP.      02250000
           05  WS-BPC-WRITTEN-COUNT    PIC S9(07) VALUE ZERO COMP.      02260000
           05  WS-BPC-ID-COUNTER       PIC 9(09) VALUE ZERO COMP.       02270000
           05  WS-PRODUCED-QTY-TOTAL   PIC S9(11)V9(05) VALUE ZERO.     02280000
           05  WS-NEEDED-QTY-GRAND-TOTAL PIC S9(11)V9(05) VALUE ZERO.   02290000
           05  FILLER                  PIC X(05).                       02300000
           EJECT                                                        02310000
      ***************************************************************** 02320000
      *    IN-MEMORY WORK TABLES (TOC MASTER, PER-ORDER OPC AND BPC   * 02330000
      *    BUFFERS, NEEDED-QUANTITY-BY-PRODUCT ACCUMULATOR)           * 02340000
      ***************************************************************** 02350000
                                                                        02360000
           COPY PDAWKTBL.                                               02370000
           EJECT                                                        02380000
      ***************************************************************** 02390000
      *    NEEDED-QUANTITIES REPORT PRINT LINES                       * 02400000
      ***************************************************************** 02410000
                                                                        02420000
       01  WS-NQ-TITLE.                                                 02430000
           05  FILLER             PIC X     VALUE '1'.                  02440000
           05  FILLER             PIC X(24) VALUE SPACES.               02450000
           05  FILLER             PIC X(32) VALUE                       02460000
               'NEEDED PRODUCT QUANTITIES REPORT'.                      02470000
           05  FILLER             PIC X(22) VALUE SPACES.               02480000
                                                                        02490000
       01  WS-NQ-HEADING.                                               02500000
           05  FILLER             PIC X     VALUE '-'.                  02510000
           05  FILLER             PIC X(9)  VALUE SPACES.               02520000
           05  FILLER             PIC X(10) VALUE 'PRODUCT ID'.         02530000
           05  FILLER             PIC X(15) VALUE SPACES.               02540000
           05  FILLER             PIC X(15) VALUE 'NEEDED QUANTITY'.    02550000
           05  FILLER             PIC X(30) VALUE SPACES.               02560000
                                                                        02570000
       01  WS-NQ-DETAIL.                                                02580000
           05  WS-NQD-CC          PIC X     VALUE SPACE.                02590000
           05  FILLER             PIC X(9)  VALUE SPACES.               02600000
           05  WS-NQD-PRODUCT-ID  PIC 9(09).                            02610000
           05  FILLER             PIC X(6)  VALUE SPACES.               02620000
           05  WS-NQD-QUANTITY    PIC ZZ,ZZZ,ZZZ,ZZ9.99999.             02630000
           05  FILLER             PIC X(35) VALUE SPACES.               02640000
                                                                        02650000
       01  WS-NQ-TOTAL.                                                 02660000
           05  WS-NQT-CC          PIC X     VALUE SPACE.                02670000
           05  FILLER             PIC X(9)  VALUE SPACES.               02680000
           05  FILLER             PIC X(14) VALUE 'GRAND TOTAL   '.     02690000
           05  FILLER             PIC X(1)  VALUE SPACES.               02700000
           05  WS-NQT-QUANTITY    PIC ZZ,ZZZ,ZZZ,ZZ9.99999.             02710000
           05  FILLER             PIC X(35) VALUE SPACES.               02720000
           EJECT                                                        02730000
      ***************************************************************** 02740000
      *    CALL PARAMETER AREA -- "PRODUCED QUANTITY FROM COUNTINGS"  * 02750000
      ***************************************************************** 02760000
                                                                        02770000
           COPY PDASP3CY.                                               02780000
           EJECT                                                        02790000
      ***************************************************************** 02800000
      *    P R O C E D U R E    D I V I S I O N                       * 02810000
      ***************************************************************** 02820000
                                                                        02830000
       PROCEDURE DIVISION.                                              02840000
                                                                        02850000
                                                                        02860000
      ***************************************************************** 02870000
      *                                                               * 02880000
      *    PARAGRAPH:  P00000-MAINLINE                                * 02890000
      *                                                               * 02900000
      *    FUNCTION :  PROGRAM ENTRY, OPEN FILES, LOAD THE TOC TABLE, * 02910000
      *      PRIME THE DETAIL FILES, PROCESS EVERY ORDER, THEN WRITE  * 02920000
      *      THE NEEDED-QUANTITIES REPORT AND CONTROL TOTALS.         * 02930000
      *                                                               * 02940000
      *    CALLED BY:  NONE                                           * 02950000
      *                                                               * 02960000
      ***************************************************************** 02970000
                                                                        02980000
       P00000-MAINLINE.                                                 02990000
                                                                        03000000
           MOVE FUNCTION CURRENT-DATE(1:8) TO WS-DATE.                  03010000
                                                                        03020000
           OPEN INPUT  ORDERS-FILE                                      03030000
                       TECHOPS-FILE                                     03040000
                       OPCOMPS-FILE                                     03050000
                       OPRUNS-FILE                                      03060000
                OUTPUT PCOPRUNS-FILE                                    03070000
                       PCQTYS-FILE                                      03080000
                       BPCOUNTS-FILE                                    03090000
                       NEEDEDQT-FILE.                                   03100000
                                                                        03110000
           PERFORM P00600-LOAD-TOC-TABLE   THRU P00600-EXIT.            03120000
           PERFORM P00700-PRIME-DETAIL-FILES THRU P00700-EXIT.          03130000
                                                                        03140000
           PERFORM P01000-PROCESS-ORDER    THRU P01000-EXIT             03150000
               UNTIL ORDERS-END.                                        03160000
                                                                        03170000
           PERFORM P10000-WRITE-NEEDED-QTY-REPORT THRU P10000-EXIT.     03180000
           PERFORM P10500-DISPLAY-CONTROL-TOTALS  THRU P10500-EXIT.     03190000
                                                                        03200000
           CLOSE ORDERS-FILE                                            03210000
                 TECHOPS-FILE                                           03220000
                 OPCOMPS-FILE                                           03230000
                 OPRUNS-FILE                                            03240000
                 PCOPRUNS-FILE                                          03250000
                 PCQTYS-FILE                                            03260000
                 BPCOUNTS-FILE                                          03270000
                 NEEDEDQT-FILE.                                         03280000
                                                                        03290000
           GOBACK.                                                      03300000
                                                                        03310000
       P00000-EXIT.                                                     03320000
           EXIT.                                                        03330000
           EJECT                                                        03340000
      ***************************************************************** 03350000
      *                                                               * 03360000
      *    PARAGRAPH:  P00600-LOAD-TOC-TABLE                          * 03370000
      *                                                               * 03380000
      *    FUNCTION :  LOAD THE ENTIRE TECHOPS FILE INTO WS-TOC-TABLE * 03390000
      *      FOR PARENT-OPERATION LOOKUPS (FILE IS SORTED ASCENDING   * 03400000
      *      BY TOC-ID SO THE TABLE IS ALREADY IN SEARCH ALL ORDER).  * 03410000
      *                                                               * 03420000
      *    CALLED BY:  P00000-MAINLINE                                * 03430000
      *                                                               * 03440000
      ***************************************************************** 03450000
                                                                        03460000
       P00600-LOAD-TOC-TABLE.                                           03470000
                                                                        03480000
           MOVE ZERO                  TO WS-TOC-COUNT.                  03490000
                                                                        03500000
           READ TECHOPS-FILE.                                           03510000
           IF TECHOPS-END                                               03520000
               GO TO P00600-EXIT.                                       03530000
                                                                        03540000
           PERFORM P00650-LOAD-TOC-LOOP THRU P00650-EXIT                03550000
               UNTIL TECHOPS-END.                                       03560000
                                                                        03570000
       P00600-EXIT.                                                     03580000
           EXIT.                                                        03590000
           EJECT                                                        03600000
      ***************************************************************** 03610000
      *                                                               * 03620000
      *    PARAGRAPH:  P00650-LOAD-TOC-LOOP                           * 03630000
      *                                                               * 03640000
      *    FUNCTION :  MOVE ONE TECHOPS RECORD INTO THE NEXT TOC      * 03650000
      *      TABLE ENTRY AND READ THE NEXT ONE AHEAD.                 * 03660000
      *                                                               * 03670000
      *    CALLED BY:  P00600-LOAD-TOC-TABLE                          * 03680000
      *                                                               * 03690000
      ***************************************************************** 03700000
                                                                        03710000
       P00650-LOAD-TOC-LOOP.                                            03720000
                                                                        03730000
           ADD 1                       TO WS-TOC-COUNT.                 03740000
           MOVE PDAT-TOC-ID            TO WS-TOCT-ID(WS-TOC-COUNT).     03750000
           MOVE PDAT-TECHNOLOGY-ID     TO WS-TOCT-TECH-ID(WS-TOC-COUNT).03760000
           MOVE PDAT-PARENT-ID                                          03770000
                               TO WS-TOCT-PARENT-ID(WS-TOC-COUNT).      03780000
                                                                        03790000
           READ TECHOPS-FILE.                                           03800000
                                                                        03810000
       P00650-EXIT.                                                     03820000
           EXIT.                                                        03830000
           EJECT                                                        03840000
      ***************************************************************** 03850000
      *                                                               * 03860000
      *    PARAGRAPH:  P00700-PRIME-DETAIL-FILES                      * 03870000
      *                                                               * 03880000
      *    FUNCTION :  ISSUE THE PRIMING READ OF EACH ORDER-KEYED     * 03890000
      *      DETAIL FILE SO THE ORDER-LEVEL CONTROL BREAK LOGIC IN    * 03900000
      *      P02000/P03000 HAS A RECORD TO COMPARE AGAINST.           * 03910000
      *                                                               * 03920000
      *    CALLED BY:  P00000-MAINLINE                                * 03930000
      *                                                               * 03940000
      ***************************************************************** 03950000
                                                                        03960000
       P00700-PRIME-DETAIL-FILES.                                       03970000
                                                                        03980000
           READ ORDERS-FILE.                                            03990000
           READ OPCOMPS-FILE.                                           04000000
           READ OPRUNS-FILE.                                            04010000
                                                                        04020000
       P00700-EXIT.                                                     04030000
           EXIT.                                                        04040000
           EJECT                                                        04050000
      ***************************************************************** 04060000
      *                                                               * 04070000
      *    PARAGRAPH:  P01000-PROCESS-ORDER                           * 04080000
      *                                                               * 04090000
      *    FUNCTION :  DRIVE ALL SEVEN BASIC-PRODUCTION-COUNTING      * 04100000
      *      STEPS FOR ONE ORDER, THEN ADVANCE TO THE NEXT ORDER.     * 04110000
      *                                                               * 04120000
      *    CALLED BY:  P00000-MAINLINE                                * 04130000
      *                                                               * 04140000
      ***************************************************************** 04150000
                                                                        04160000
       P01000-PROCESS-ORDER.                                            04170000
                                                                        04180000
           ADD 1                       TO WS-ORDERS-READ-COUNT.         04190000
                                                                        04200000
           IF PDAO-ORDER-ID-X IS NOT PDA-NUMERIC-CLASS                  04210000
               DISPLAY 'PDAB05 - INVALID ORDER ID - RECORD SKIPPED'     04220000
               GO TO P01000-READ-NEXT.                                  04230000
                                                                        04240000
           PERFORM P02000-CREATE-OPERATION-RUNS  THRU P02000-EXIT.      04250000
           PERFORM P03000-CREATE-PCQ-LINES       THRU P03000-EXIT.      04260000
           PERFORM P04000-CREATE-BPC-RECORDS     THRU P04000-EXIT.      04270000
           PERFORM P05000-ASSOCIATE-PCQ-TO-BPC   THRU P05000-EXIT.      04280000
           PERFORM P06000-UPDATE-PRODUCED-QTY    THRU P06000-EXIT.      04290000
           PERFORM P07000-WRITE-PCQ-RECORDS      THRU P07000-EXIT.      04300000
           PERFORM P08000-WRITE-BPC-RECORDS      THRU P08000-EXIT.      04310000
           PERFORM P09000-ACCUMULATE-NEEDED-QTY  THRU P09000-EXIT.      04320000
                                                                        04330000
       P01000-READ-NEXT.                                                04340000
                                                                        04350000
           READ ORDERS-FILE.                                            04360000
                                                                        04370000
       P01000-EXIT.                                                     04380000
           EXIT.                                                        04390000
           EJECT                                                        04400000
      ***************************************************************** 04410000
      *                                                               * 04420000
      *    PARAGRAPH:  P02000-CREATE-OPERATION-RUNS                   * 04430000
      *                                                               * 04440000
      *    FUNCTION :  BATCH FLOW STEP 1 - FOR EVERY OPRUNS LINE OF   * 04450000
      *      THE CURRENT ORDER, WRITE A PCOPRUNS RECORD WITH THE RUN  * 04460000
      *      COUNT ROUNDED TO 5 DECIMAL PLACES.                       * 04470000
      *                                                               * 04480000
      *    CALLED BY:  P01000-PROCESS-ORDER                           * 04490000
      *                                                               * 04500000
      ***************************************************************** 04510000
                                                                        04520000
       P02000-CREATE-OPERATION-RUNS.                                    04530000
                                                                        04540000
           PERFORM P02100-RUNS-LOOP THRU P02100-EXIT                    04550000
               UNTIL OPRUNS-END                                         04560000
                  OR PDAR-ORDER-ID NOT = PDAO-ORDER-ID.                 04570000
                                                                        04580000
       P02000-EXIT.                                                     04590000
           EXIT.                                                        04600000
           EJECT                                                        04610000
      ***************************************************************** 04620000
      *                                                               * 04630000
      *    PARAGRAPH:  P02100-RUNS-LOOP                               * 04640000
      *                                                               * 04650000
      *    FUNCTION :  WRITE ONE PCOPRUNS RECORD AND READ THE NEXT    * 04660000
      *      OPRUNS RECORD AHEAD.                                     * 04670000
      *                                                               * 04680000
      *    CALLED BY:  P02000-CREATE-OPERATION-RUNS                   * 04690000
      *                                                               * 04700000
      ***************************************************************** 04710000
                                                                        04720000
       P02100-RUNS-LOOP.                                                04730000
                                                                        04740000
           MOVE PDAR-ORDER-ID          TO PDAC-ORDER-ID.                04750000
           MOVE PDAR-TOC-ID            TO PDAC-TOC-ID.                  04760000
           COMPUTE PDAC-RUNS ROUNDED   = PDAR-RUN-COUNT.                04770000
                                                                        04780000
           WRITE PDA-PCOR-RECORD.                                       04790000
                                                                        04800000
           READ OPRUNS-FILE.                                            04810000
                                                                        04820000
       P02100-EXIT.                                                     04830000
           EXIT.                                                        04840000
           EJECT                                                        04850000
      ***************************************************************** 04860000
      *                                                               * 04870000
      *    PARAGRAPH:  P03000-CREATE-PCQ-LINES                        * 04880000
      *                                                               * 04890000
      *    FUNCTION :  BATCH FLOW STEP 2 - BUFFER THE CURRENT ORDER'S * 04900000
      *      OPCOMPS LINES INTO WS-OPC-TABLE, THEN CLASSIFY EVERY     * 04910000
      *      BUFFERED LINE BY ROLE AND TYPE OF MATERIAL.  THE PCQ     * 04920000
      *      RECORDS THEMSELVES ARE NOT WRITTEN UNTIL P07000, AFTER   * 04930000
      *      THE BPC ASSOCIATION IN P05000 HAS SET PCQ-BPC-ID.        * 04940000
      *                                                               * 04950000
      *    CALLED BY:  P01000-PROCESS-ORDER                           * 04960000
      *                                                               * 04970000
      ***************************************************************** 04980000
                                                                        04990000
       P03000-CREATE-PCQ-LINES.                                         05000000
                                                                        05010000
           MOVE ZERO                  TO WS-OPC-COUNT.                  05020000
                                                                        05030000
           PERFORM P03050-BUFFER-OPC-LOOP THRU P03050-EXIT              05040000
               UNTIL OPCOMPS-END                                        05050000
                  OR PDAP-ORDER-ID NOT = PDAO-ORDER-ID.                 05060000
                                                                        05070000
           PERFORM P03090-CLASSIFY-OPC-LINE THRU P03090-EXIT            05080000
               VARYING WS-OPC-IX FROM 1 BY 1                            05090000
               UNTIL WS-OPC-IX > WS-OPC-COUNT.                          05100000
                                                                        05110000
       P03000-EXIT.                                                     05120000
           EXIT.                                                        05130000
           EJECT                                                        05140000
      ***************************************************************** 05150000
      *                                                               * 05160000
      *    PARAGRAPH:  P03050-BUFFER-OPC-LOOP                         * 05170000
      *                                                               * 05180000
      *    FUNCTION :  MOVE ONE OPCOMPS RECORD INTO THE NEXT WS-OPC-  * 05190000
      *      TABLE ENTRY AND READ THE NEXT ONE AHEAD.                 * 05200000
      *                                                               * 05210000
      *    CALLED BY:  P03000-CREATE-PCQ-LINES                        * 05220000
      *                                                               * 05230000
      ***************************************************************** 05240000
                                                                        05250000
       P03050-BUFFER-OPC-LOOP.                                          05260000
                                                                        05270000
           ADD 1                       TO WS-OPC-COUNT.                 05280000
           MOVE PDAP-TOC-ID            TO WS-OPCT-TOC-ID(WS-OPC-COUNT). 05290000
           MOVE PDAP-PRODUCT-ID                                         05300000
                               TO WS-OPCT-PRODUCT-ID(WS-OPC-COUNT).     05310000
           MOVE PDAP-ENTITY-TYPE                                        05320000
                               TO WS-OPCT-ENTITY-TYPE(WS-OPC-COUNT).    05330000
           MOVE PDAP-NON-COMPONENT                                      05340000
                               TO WS-OPCT-NON-COMP(WS-OPC-COUNT).       05350000
           MOVE PDAP-QUANTITY                                           05360000
                               TO WS-OPCT-QUANTITY(WS-OPC-COUNT).       05370000
           MOVE SPACES                 TO WS-OPCT-ROLE(WS-OPC-COUNT)    05380000
                                          WS-OPCT-TYPE(WS-OPC-COUNT).   05390000
           MOVE ZERO                   TO WS-OPCT-BPC-ID(WS-OPC-COUNT). 05400000
                                                                        05410000
           READ OPCOMPS-FILE.                                           05420000
                                                                        05430000
       P03050-EXIT.                                                     05440000
           EXIT.                                                        05450000
           EJECT                                                        05460000
      ***************************************************************** 05470000
      *                                                               * 05480000
      *    PARAGRAPH:  P03090-CLASSIFY-OPC-LINE                       * 05490000
      *                                                               * 05500000
      *    FUNCTION :  DETERMINE ROLE AND TYPE-OF-MATERIAL FOR ONE    * 05510000
      *      BUFFERED OPC LINE.                                       * 05520000
      *                                                               * 05530000
      *    CALLED BY:  P03000-CREATE-PCQ-LINES                        * 05540000
      *                                                               * 05550000
      ***************************************************************** 05560000
                                                                        05570000
       P03090-CLASSIFY-OPC-LINE.                                        05580000
                                                                        05590000
           PERFORM P03100-DETERMINE-ROLE THRU P03100-EXIT.              05600000
           PERFORM P03200-DETERMINE-TYPE THRU P03200-EXIT.              05610000
                                                                        05620000
       P03090-EXIT.                                                     05630000
           EXIT.                                                        05640000
           EJECT                                                        05650000
      ***************************************************************** 05660000
      *                                                               * 05670000
      *    PARAGRAPH:  P03100-DETERMINE-ROLE                          * 05680000
      *                                                               * 05690000
      *    FUNCTION :  BUSINESS RULE - ROLE DETERMINATION.  ENTITY    * 05700000
      *      TYPE 'IN ' IS ROLE USED, 'OUT' IS ROLE PRODUCED, ANY     * 05710000
      *      OTHER VALUE DEFAULTS TO USED.                            * 05720000
      *                                                               * 05730000
      *    CALLED BY:  P03090-CLASSIFY-OPC-LINE                       * 05740000
      *                                                               * 05750000
      ***************************************************************** 05760000
                                                                        05770000
       P03100-DETERMINE-ROLE.                                           05780000
                                                                        05790000
           IF WS-OPCT-ENTITY-TYPE(WS-OPC-IX) = 'IN '                    05800000
               MOVE '01used    '       TO WS-OPCT-ROLE(WS-OPC-IX)       05810000
           ELSE                                                         05820000
               IF WS-OPCT-ENTITY-TYPE(WS-OPC-IX) = 'OUT'                05830000
                   MOVE '02produced'   TO WS-OPCT-ROLE(WS-OPC-IX)       05840000
               ELSE                                                     05850000
                   MOVE '01used    '   TO WS-OPCT-ROLE(WS-OPC-IX)       05860000
               END-IF                                                   05870000
           END-IF.                                                      05880000
                                                                        05890000
       P03100-EXIT.                                                     05900000
           EXIT.                                                        05910000
           EJECT                                                        05920000
      ***************************************************************** 05930000
      *                                                               * 05940000
      *    PARAGRAPH:  P03200-DETERMINE-TYPE                          * 05950000
      *                                                               * 05960000
      *    FUNCTION :  BUSINESS RULE - TYPE-OF-MATERIAL DETERMINATION.* 05970000
      *      RULE 1 - NON-COMPONENT FLAG WINS OUTRIGHT.                *05980000
      *      RULE 2 - PRODUCED LINES ARE FINAL PRODUCT, INTERMEDIATE, * 05990000
      *        OR WASTE, DEPENDING ON THE ORDER'S ROOT OPERATION AND  * 06000000
      *        THE PARENT OPERATION'S INPUT LINES.                    * 06010000
      *      RULE 3 - EVERY OTHER (USED) LINE IS A COMPONENT.         * 06020000
      *                                                               * 06030000
      *    CALLED BY:  P03090-CLASSIFY-OPC-LINE                       * 06040000
      *                                                               * 06050000
      ***************************************************************** 06060000
                                                                        06070000
       P03200-DETERMINE-TYPE.                                           06080000
                                                                        06090000
           IF WS-OPCT-NON-COMP(WS-OPC-IX) = 'Y'                         06100000
               MOVE '02intermediate' TO WS-OPCT-TYPE(WS-OPC-IX)         06110000
               GO TO P03200-EXIT.                                       06120000
                                                                        06130000
           IF WS-OPCT-ROLE(WS-OPC-IX) NOT = '02produced'                06140000
               MOVE '01component   ' TO WS-OPCT-TYPE(WS-OPC-IX)         06150000
               GO TO P03200-EXIT.                                       06160000
                                                                        06170000
           IF WS-OPCT-PRODUCT-ID(WS-OPC-IX) = PDAO-PRODUCT-ID           06180000
              AND WS-OPCT-TOC-ID(WS-OPC-IX) = PDAO-ROOT-TOC-ID          06190000
              AND PDAO-PRODUCT-ID NOT = ZERO                            06200000
              AND PDAO-ROOT-TOC-ID NOT = ZERO                           06210000
               MOVE '03finalProduct' TO WS-OPCT-TYPE(WS-OPC-IX)         06220000
               GO TO P03200-EXIT.                                       06230000
                                                                        06240000
           MOVE ZERO                  TO WS-PARENT-TOC-ID.              06250000
                                                                        06260000
           SEARCH ALL WS-TOC-ENTRY                                      06270000
               AT END                                                   06280000
                   MOVE ZERO           TO WS-PARENT-TOC-ID              06290000
               WHEN WS-TOCT-ID(WS-TOC-IX) = WS-OPCT-TOC-ID(WS-OPC-IX)   06300000
                   MOVE WS-TOCT-PARENT-ID(WS-TOC-IX)                    06310000
                                       TO WS-PARENT-TOC-ID              06320000
           END-SEARCH.                                                  06330000
                                                                        06340000
           IF WS-PARENT-TOC-ID = ZERO                                   06350000
               MOVE '04waste       ' TO WS-OPCT-TYPE(WS-OPC-IX)         06360000
               GO TO P03200-EXIT.                                       06370000
                                                                        06380000
           PERFORM P03300-COUNT-PARENT-IN-LINES THRU P03300-EXIT.       06390000
                                                                        06400000
           IF WS-PARENT-IN-COUNT = 1                                    06410000
               MOVE '02intermediate' TO WS-OPCT-TYPE(WS-OPC-IX)         06420000
           ELSE                                                         06430000
               MOVE '04waste       ' TO WS-OPCT-TYPE(WS-OPC-IX)         06440000
           END-IF.                                                      06450000
                                                                        06460000
       P03200-EXIT.                                                     06470000
           EXIT.                                                        06480000
           EJECT                                                        06490000
      ***************************************************************** 06500000
      *                                                               * 06510000
      *    PARAGRAPH:  P03300-COUNT-PARENT-IN-LINES                   * 06520000
      *                                                               * 06530000
      *    FUNCTION :  COUNT THE CURRENT ORDER'S BUFFERED OPC LINES   * 06540000
      *      WHOSE OPERATION IS WS-PARENT-TOC-ID, WHOSE ENTITY TYPE   * 06550000
      *      IS 'IN ', AND WHOSE PRODUCT MATCHES THE LINE BEING       * 06560000
      *      CLASSIFIED (WS-OPC-IX).                                  * 06570000
      *                                                               * 06580000
      *    CALLED BY:  P03200-DETERMINE-TYPE                          * 06590000
      *                                                               * 06600000
      ***************************************************************** 06610000
                                                                        06620000
       P03300-COUNT-PARENT-IN-LINES.                                    06630000
                                                                        06640000
           MOVE ZERO                  TO WS-PARENT-IN-COUNT.            06650000
                                                                        06660000
           PERFORM P03350-TEST-ONE-SIBLING THRU P03350-EXIT             06670000
               VARYING WS-PROD-IX FROM 1 BY 1                           06680000
               UNTIL WS-PROD-IX > WS-OPC-COUNT.                         06690000
                                                                        06700000
       P03300-EXIT.                                                     06710000
           EXIT.                                                        06720000
           EJECT                                                        06730000
      ***************************************************************** 06740000
      *                                                               * 06750000
      *    PARAGRAPH:  P03350-TEST-ONE-SIBLING                        * 06760000
      *                                                               * 06770000
      *    FUNCTION :  TEST ONE BUFFERED LINE (REUSES WS-PROD-IX AS A * 06780000
      *      SCRATCH SUBSCRIPT, NOT THE PRODUCT-TOTAL TABLE INDEX) TO * 06790000
      *      SEE IF IT IS AN 'IN ' LINE OF THE PARENT OPERATION FOR   * 06800000
      *      THE SAME PRODUCT.                                        * 06810000
      *                                                               * 06820000
      *    CALLED BY:  P03300-COUNT-PARENT-IN-LINES                   * 06830000
      *                                                               * 06840000
      ***************************************************************** 06850000
                                                                        06860000
       P03350-TEST-ONE-SIBLING.                                         06870000
                                                                        06880000
           IF WS-OPCT-TOC-ID(WS-PROD-IX)     = WS-PARENT-TOC-ID         06890000
              AND WS-OPCT-ENTITY-TYPE(WS-PROD-IX) = 'IN '               06900000
              AND WS-OPCT-PRODUCT-ID(WS-PROD-IX)                        06910000
                                        = WS-OPCT-PRODUCT-ID(WS-OPC-IX) 06920000
               ADD 1                   TO WS-PARENT-IN-COUNT            06930000
           END-IF.                                                      06940000
                                                                        06950000
       P03350-EXIT.                                                     06960000
           EXIT.                                                        06970000
           EJECT                                                        06980000
      ***************************************************************** 06990000
      *                                                               * 07000000
      *    PARAGRAPH:  P04000-CREATE-BPC-RECORDS                      * 07010000
      *                                                               * 07020000
      *    FUNCTION :  BATCH FLOW STEP 3 - SELECT USED LINES AND      * 07030000
      *      PRODUCED/WASTE LINES, ADD ONE BPC TABLE ENTRY PER        * 07040000
      *      DISTINCT PRODUCT AMONG THEM, THEN UNCONDITIONALLY ADD A  * 07050000
      *      SEPARATE BPC ENTRY FOR THE ORDER'S FINAL PRODUCT.        * 07060000
      *                                                               * 07070000
      *    CALLED BY:  P01000-PROCESS-ORDER                           * 07080000
      *                                                               * 07090000
      ***************************************************************** 07100000
                                                                        07110000
       P04000-CREATE-BPC-RECORDS.                                       07120000
                                                                        07130000
           MOVE ZERO                  TO WS-BPC-COUNT.                  07140000
                                                                        07150000
           PERFORM P04050-SELECT-OPC-LINE THRU P04050-EXIT              07160000
               VARYING WS-OPC-IX FROM 1 BY 1                            07170000
               UNTIL WS-OPC-IX > WS-OPC-COUNT.                          07180000
                                                                        07190000
           PERFORM P04200-ADD-FINAL-PRODUCT-BPC THRU P04200-EXIT.       07200000
                                                                        07210000
       P04000-EXIT.                                                     07220000
           EXIT.                                                        07230000
           EJECT                                                        07240000
      ***************************************************************** 07250000
      *                                                               * 07260000
      *    PARAGRAPH:  P04050-SELECT-OPC-LINE                         * 07270000
      *                                                               * 07280000
      *    FUNCTION :  BASIC PRODUCTION COUNTING SELECTION RULE - A   * 07290000
      *      LINE CONTRIBUTES A BPC ENTRY IF ROLE = USED, OR ROLE =   * 07300000
      *      PRODUCED AND TYPE = WASTE.                                *07310000
      *                                                               * 07320000
      *    CALLED BY:  P04000-CREATE-BPC-RECORDS                      * 07330000
      *                                                               * 07340000
      ***************************************************************** 07350000
                                                                        07360000
       P04050-SELECT-OPC-LINE.                                          07370000
                                                                        07380000
           IF WS-OPCT-ROLE(WS-OPC-IX) = '01used    '                    07390000
              OR (WS-OPCT-ROLE(WS-OPC-IX) = '02produced'                07400000
                  AND WS-OPCT-TYPE(WS-OPC-IX) = '04waste       ')       07410000
               PERFORM P04100-ADD-DISTINCT-BPC-PRODUCT THRU P04100-EXIT 07420000
           END-IF.                                                      07430000
                                                                        07440000
       P04050-EXIT.                                                     07450000
           EXIT.                                                        07460000
           EJECT                                                        07470000
      ***************************************************************** 07480000
      *                                                               * 07490000
      *    PARAGRAPH:  P04100-ADD-DISTINCT-BPC-PRODUCT                * 07500000
      *                                                               * 07510000
      *    FUNCTION :  ADD WS-OPCT-PRODUCT-ID(WS-OPC-IX) AS A NEW BPC * 07520000
      *      TABLE ENTRY, ZEROED, UNLESS THE PRODUCT IS ALREADY IN    * 07530000
      *      THE TABLE FOR THIS ORDER.                                * 07540000
      *                                                               * 07550000
      *    CALLED BY:  P04050-SELECT-OPC-LINE                         * 07560000
      *                                                               * 07570000
      ***************************************************************** 07580000
                                                                        07590000
       P04100-ADD-DISTINCT-BPC-PRODUCT.                                 07600000
                                                                        07610000
           MOVE ZERO                  TO WS-FOUND-BPC-IX.               07620000
                                                                        07630000
           PERFORM P04150-TEST-ONE-BPC-ROW THRU P04150-EXIT             07640000
               VARYING WS-BPC-IX FROM 1 BY 1                            07650000
               UNTIL WS-BPC-IX > WS-BPC-COUNT.                          07660000
                                                                        07670000
           IF WS-FOUND-BPC-IX NOT = ZERO                                07680000
               GO TO P04100-EXIT.                                       07690000
                                                                        07700000
           ADD 1                       TO WS-BPC-COUNT.                 07710000
           ADD 1                       TO WS-BPC-ID-COUNTER.            07720000
           MOVE WS-OPCT-PRODUCT-ID(WS-OPC-IX)                           07730000
                               TO WS-BPCT-PRODUCT-ID(WS-BPC-COUNT).     07740000
           MOVE WS-BPC-ID-COUNTER                                       07750000
                               TO WS-BPCT-BPC-ID(WS-BPC-COUNT).         07760000
           MOVE ZERO TO WS-BPCT-PRODUCED-QTY(WS-BPC-COUNT)              07770000
                        WS-BPCT-USED-QTY(WS-BPC-COUNT).                 07780000
                                                                        07790000
       P04100-EXIT.                                                     07800000
           EXIT.                                                        07810000
           EJECT                                                        07820000
      ***************************************************************** 07830000
      *                                                               * 07840000
      *    PARAGRAPH:  P04150-TEST-ONE-BPC-ROW                        * 07850000
      *                                                               * 07860000
      *    FUNCTION :  SEE IF THE BPC TABLE ALREADY HOLDS THE PRODUCT * 07870000
      *      OF THE OPC LINE BEING CONSIDERED.                        * 07880000
      *                                                               * 07890000
      *    CALLED BY:  P04100-ADD-DISTINCT-BPC-PRODUCT                * 07900000
      *                                                               * 07910000
      ***************************************************************** 07920000
                                                                        07930000
       P04150-TEST-ONE-BPC-ROW.                                         07940000
                                                                        07950000
           IF WS-BPCT-PRODUCT-ID(WS-BPC-IX)                             07960000
                                   = WS-OPCT-PRODUCT-ID(WS-OPC-IX)      07970000
               MOVE WS-BPC-IX          TO WS-FOUND-BPC-IX               07980000
           END-IF.                                                      07990000
                                                                        08000000
       P04150-EXIT.                                                     08010000
           EXIT.                                                        08020000
           EJECT                                                        08030000
      ***************************************************************** 08040000
      *                                                               * 08050000
      *    PARAGRAPH:  P04200-ADD-FINAL-PRODUCT-BPC                   * 08060000
      *                                                               * 08070000
      *    FUNCTION :  UNCONDITIONALLY APPEND ONE MORE BPC ENTRY FOR  * 08080000
      *      THE ORDER'S FINAL PRODUCT, EVEN IF THAT PRODUCT ALREADY  * 08090000
      *      APPEARED IN THE TABLE FROM P04050 - THIS MAY DUPLICATE   * 08100000
      *      THE PRODUCT ON PURPOSE, PER THE HOUSE COUNTING RULE.     * 08110000
      *      WS-FINAL-BPC-IX REMEMBERS WHICH ROW THIS IS SO P06000    * 08120000
      *      KNOWS EXACTLY WHICH ONE TO UPDATE.                       * 08130000
      *                                                               * 08140000
      *    CALLED BY:  P04000-CREATE-BPC-RECORDS                      * 08150000
      *                                                               * 08160000
      ***************************************************************** 08170000
                                                                        08180000
       P04200-ADD-FINAL-PRODUCT-BPC.                                    08190000
                                                                        08200000
           ADD 1                       TO WS-BPC-COUNT.                 08210000
           ADD 1                       TO WS-BPC-ID-COUNTER.            08220000
           MOVE WS-BPC-COUNT           TO WS-FINAL-BPC-IX.              08230000
           MOVE PDAO-PRODUCT-ID                                         08240000
                               TO WS-BPCT-PRODUCT-ID(WS-BPC-COUNT).     08250000
           MOVE WS-BPC-ID-COUNTER                                       08260000
                               TO WS-BPCT-BPC-ID(WS-BPC-COUNT).         08270000
           MOVE ZERO TO WS-BPCT-PRODUCED-QTY(WS-BPC-COUNT)              08280000
                        WS-BPCT-USED-QTY(WS-BPC-COUNT).                 08290000
                                                                        08300000
       P04200-EXIT.                                                     08310000
           EXIT.                                                        08320000
           EJECT                                                        08330000
      ***************************************************************** 08340000
      *                                                               * 08350000
      *    PARAGRAPH:  P05000-ASSOCIATE-PCQ-TO-BPC                    * 08360000
      *                                                               * 08370000
      *    FUNCTION :  BATCH FLOW STEP 4 - LINK EVERY BUFFERED OPC    * 08380000
      *      LINE TO THE BPC TABLE ENTRY OF THE SAME PRODUCT (FIRST   * 08390000
      *      MATCH WINS), STORING THE ALREADY-ASSIGNED BPC-ID.        * 08400000
      *                                                               * 08410000
      *    CALLED BY:  P01000-PROCESS-ORDER                           * 08420000
      *                                                               * 08430000
      ***************************************************************** 08440000
                                                                        08450000
       P05000-ASSOCIATE-PCQ-TO-BPC.                                     08460000
                                                                        08470000
           PERFORM P05100-ASSOCIATE-ONE-LINE THRU P05100-EXIT           08480000
               VARYING WS-OPC-IX FROM 1 BY 1                            08490000
               UNTIL WS-OPC-IX > WS-OPC-COUNT.                          08500000
                                                                        08510000
       P05000-EXIT.                                                     08520000
           EXIT.                                                        08530000
           EJECT                                                        08540000
      ***************************************************************** 08550000
      *                                                               * 08560000
      *    PARAGRAPH:  P05100-ASSOCIATE-ONE-LINE                      * 08570000
      *                                                               * 08580000
      *    FUNCTION :  FIND THE FIRST BPC TABLE ROW WHOSE PRODUCT     * 08590000
      *      MATCHES THE OPC LINE AND COPY ITS BPC-ID INTO THE LINE.  * 08600000
      *                                                               * 08610000
      *    CALLED BY:  P05000-ASSOCIATE-PCQ-TO-BPC                    * 08620000
      *                                                               * 08630000
      ***************************************************************** 08640000
                                                                        08650000
       P05100-ASSOCIATE-ONE-LINE.                                       08660000
                                                                        08670000
           MOVE ZERO                  TO WS-FOUND-BPC-IX.               08680000
                                                                        08690000
           PERFORM P05150-TEST-ONE-BPC-ROW THRU P05150-EXIT             08700000
               VARYING WS-BPC-IX FROM 1 BY 1                            08710000
               UNTIL WS-BPC-IX > WS-BPC-COUNT                           08720000
                  OR WS-FOUND-BPC-IX NOT = ZERO.                        08730000
                                                                        08740000
           IF WS-FOUND-BPC-IX NOT = ZERO                                08750000
               MOVE WS-BPCT-BPC-ID(WS-FOUND-BPC-IX)                     08760000
                                       TO WS-OPCT-BPC-ID(WS-OPC-IX)     08770000
           END-IF.                                                      08780000
                                                                        08790000
       P05100-EXIT.                                                     08800000
           EXIT.                                                        08810000
           EJECT                                                        08820000
      ***************************************************************** 08830000
      *                                                               * 08840000
      *    PARAGRAPH:  P05150-TEST-ONE-BPC-ROW                        * 08850000
      *                                                               * 08860000
      *    FUNCTION :  TEST ONE BPC TABLE ROW FOR A PRODUCT MATCH.    * 08870000
      *                                                               * 08880000
      *    CALLED BY:  P05100-ASSOCIATE-ONE-LINE                      * 08890000
      *                                                               * 08900000
      ***************************************************************** 08910000
                                                                        08920000
       P05150-TEST-ONE-BPC-ROW.                                         08930000
                                                                        08940000
           IF WS-BPCT-PRODUCT-ID(WS-BPC-IX)                             08950000
                                   = WS-OPCT-PRODUCT-ID(WS-OPC-IX)      08960000
               MOVE WS-BPC-IX          TO WS-FOUND-BPC-IX               08970000
           END-IF.                                                      08980000
                                                                        08990000
       P05150-EXIT.                                                     09000000
           EXIT.                                                        09010000
           EJECT                                                        09020000
      ***************************************************************** 09030000
      *                                                               * 09040000
      *    PARAGRAPH:  P06000-UPDATE-PRODUCED-QTY                     * 09050000
      *                                                               * 09060000
      *    FUNCTION :  BATCH FLOW STEP 5 - SET BPC-PRODUCED-QTY OF    * 09070000
      *      THE FINAL-PRODUCT BPC ROW (WS-FINAL-BPC-IX) TO THE       * 09080000
      *      ORDER'S DONE QUANTITY, THEN CALL PDASP3 TO COMPUTE THE   * 09090000
      *      "PRODUCED QUANTITY FROM COUNTINGS" AGGREGATE DERIVATION  * 09100000
      *      AND ROLL IT INTO THE RUN'S PRODUCED-QTY CONTROL TOTAL.   * 09110000
      *                                                               * 09120000
      *    CALLED BY:  P01000-PROCESS-ORDER                           * 09130000
      *                                                               * 09140000
      ***************************************************************** 09150000
                                                                        09160000
       P06000-UPDATE-PRODUCED-QTY.                                      09170000
                                                                        09180000
           COMPUTE WS-BPCT-PRODUCED-QTY(WS-FINAL-BPC-IX) ROUNDED =      09190000
                   PDAO-DONE-QTY.                                       09200000
                                                                        09210000
           MOVE PDAO-PRODUCT-ID        TO PDASP3-FINAL-PRODUCT-ID.      09220000
           MOVE WS-BPC-COUNT           TO PDASP3-BPC-COUNT.             09230000
                                                                        09240000
           PERFORM P06100-LOAD-CALL-ARRAY THRU P06100-EXIT              09250000
               VARYING WS-BPC-IX FROM 1 BY 1                            09260000
               UNTIL WS-BPC-IX > WS-BPC-COUNT.                          09270000
                                                                        09280000
           CALL 'PDASP3' USING PDASP3-PARMS.                            09290000
                                                                        09300000
           ADD PDASP3-RESULT-QTY       TO WS-PRODUCED-QTY-TOTAL.        09310000
                                                                        09320000
       P06000-EXIT.                                                     09330000
           EXIT.                                                        09340000
           EJECT                                                        09350000
      ***************************************************************** 09360000
      *                                                               * 09370000
      *    PARAGRAPH:  P06100-LOAD-CALL-ARRAY                         * 09380000
      *                                                               * 09390000
      *    FUNCTION :  COPY ONE WS-BPC-TABLE ENTRY INTO THE PDASP3    * 09400000
      *      CALL PARAMETER ARRAY.                                    * 09410000
      *                                                               * 09420000
      *    CALLED BY:  P06000-UPDATE-PRODUCED-QTY                     * 09430000
      *                                                               * 09440000
      ***************************************************************** 09450000
                                                                        09460000
       P06100-LOAD-CALL-ARRAY.                                          09470000
                                                                        09480000
           MOVE WS-BPCT-PRODUCT-ID(WS-BPC-IX)                           09490000
                               TO PDASP3-BPCT-PRODUCT-ID(WS-BPC-IX).    09500000
           MOVE WS-BPCT-PRODUCED-QTY(WS-BPC-IX)                         09510000
                               TO PDASP3-BPCT-PRODUCED-QTY(WS-BPC-IX).  09520000
           MOVE WS-BPCT-USED-QTY(WS-BPC-IX)                             09530000
                               TO PDASP3-BPCT-USED-QTY(WS-BPC-IX).      09540000
                                                                        09550000
       P06100-EXIT.                                                     09560000
           EXIT.                                                        09570000
           EJECT                                                        09580000
      ***************************************************************** 09590000
      *                                                               * 09600000
      *    PARAGRAPH:  P07000-WRITE-PCQ-RECORDS                       * 09610000
      *                                                               * 09620000
      *    FUNCTION :  WRITE THE ORDER'S BUFFERED, CLASSIFIED, AND    * 09630000
      *      ASSOCIATED OPC LINES OUT AS PCQ RECORDS.                 * 09640000
      *                                                               * 09650000
      *    CALLED BY:  P01000-PROCESS-ORDER                           * 09660000
      *                                                               * 09670000
      ***************************************************************** 09680000
                                                                        09690000
       P07000-WRITE-PCQ-RECORDS.                                        09700000
                                                                        09710000
           PERFORM P07100-WRITE-ONE-PCQ THRU P07100-EXIT                09720000
               VARYING WS-OPC-IX FROM 1 BY 1                            09730000
               UNTIL WS-OPC-IX > WS-OPC-COUNT.                          09740000
                                                                        09750000
       P07000-EXIT.                                                     09760000
           EXIT.                                                        09770000
           EJECT                                                        09780000
      ***************************************************************** 09790000
      *                                                               * 09800000
      *    PARAGRAPH:  P07100-WRITE-ONE-PCQ                           * 09810000
      *                                                               * 09820000
      *    FUNCTION :  BUILD AND WRITE ONE PCQ RECORD.                * 09830000
      *                                                               * 09840000
      *    CALLED BY:  P07000-WRITE-PCQ-RECORDS                       * 09850000
      *                                                               * 09860000
      ***************************************************************** 09870000
                                                                        09880000
       P07100-WRITE-ONE-PCQ.                                            09890000
                                                                        09900000
           MOVE PDAO-ORDER-ID          TO PDAQ-ORDER-ID.                09910000
           MOVE WS-OPCT-TOC-ID(WS-OPC-IX)     TO PDAQ-TOC-ID.           09920000
           MOVE WS-OPCT-PRODUCT-ID(WS-OPC-IX) TO PDAQ-PRODUCT-ID.       09930000
           MOVE WS-OPCT-ROLE(WS-OPC-IX)       TO PDAQ-ROLE.             09940000
           MOVE WS-OPCT-TYPE(WS-OPC-IX)       TO PDAQ-TYPE.             09950000
           MOVE WS-OPCT-NON-COMP(WS-OPC-IX)   TO PDAQ-NON-COMPONENT.    09960000
           COMPUTE PDAQ-PLANNED-QTY ROUNDED =                           09970000
                   WS-OPCT-QUANTITY(WS-OPC-IX).                         09980000
           MOVE WS-OPCT-BPC-ID(WS-OPC-IX)     TO PDAQ-BPC-ID.           09990000
                                                                        10000000
           WRITE PDA-PCQ-RECORD.                                        10010000
                                                                        10020000
           ADD 1                       TO WS-PCQ-WRITTEN-COUNT.         10030000
                                                                        10040000
       P07100-EXIT.                                                     10050000
           EXIT.                                                        10060000
           EJECT                                                        10070000
      ***************************************************************** 10080000
      *                                                               * 10090000
      *    PARAGRAPH:  P08000-WRITE-BPC-RECORDS                       * 10100000
      *                                                               * 10110000
      *    FUNCTION :  WRITE THE ORDER'S BUFFERED BPC TABLE ENTRIES   * 10120000
      *      OUT AS BPC RECORDS.                                      * 10130000
      *                                                               * 10140000
      *    CALLED BY:  P01000-PROCESS-ORDER                           * 10150000
      *                                                               * 10160000
      ***************************************************************** 10170000
                                                                        10180000
       P08000-WRITE-BPC-RECORDS.                                        10190000
                                                                        10200000
           PERFORM P08100-WRITE-ONE-BPC THRU P08100-EXIT                10210000
               VARYING WS-BPC-IX FROM 1 BY 1                            10220000
               UNTIL WS-BPC-IX > WS-BPC-COUNT.                          10230000
                                                                        10240000
       P08000-EXIT.                                                     10250000
           EXIT.                                                        10260000
           EJECT                                                        10270000
      ***************************************************************** 10280000
      *                                                               * 10290000
      *    PARAGRAPH:  P08100-WRITE-ONE-BPC                           * 10300000
      *                                                               * 10310000
      *    FUNCTION :  BUILD AND WRITE ONE BPC RECORD.                * 10320000
      *                                                               * 10330000
      *    CALLED BY:  P08000-WRITE-BPC-RECORDS                       * 10340000
      *                                                               * 10350000
      ***************************************************************** 10360000
                                                                        10370000
       P08100-WRITE-ONE-BPC.                                            10380000
                                                                        10390000
           MOVE WS-BPCT-BPC-ID(WS-BPC-IX)      TO PDAB-BPC-ID.          10400000
           MOVE PDAO-ORDER-ID                  TO PDAB-ORDER-ID.        10410000
           MOVE WS-BPCT-PRODUCT-ID(WS-BPC-IX)  TO PDAB-PRODUCT-ID.      10420000
           COMPUTE PDAB-PRODUCED-QTY ROUNDED =                          10430000
                   WS-BPCT-PRODUCED-QTY(WS-BPC-IX).                     10440000
           COMPUTE PDAB-USED-QTY ROUNDED =                              10450000
                   WS-BPCT-USED-QTY(WS-BPC-IX).                         10460000
                                                                        10470000
           WRITE PDA-BPC-RECORD.                                        10480000
                                                                        10490000
           ADD 1                       TO WS-BPC-WRITTEN-COUNT.         10500000
                                                                        10510000
       P08100-EXIT.                                                     10520000
           EXIT.                                                        10530000
           EJECT                                                        10540000
      ***************************************************************** 10550000
      *                                                               * 10560000
      *    PARAGRAPH:  P09000-ACCUMULATE-NEEDED-QTY                   * 10570000
      *                                                               * 10580000
      *    FUNCTION :  BATCH FLOW STEP 6 - FOR NON-PENDING ORDERS,    * 10590000
      *      ADD EVERY USED-ROLE PLANNED QUANTITY INTO THE PER-       * 10600000
      *      PRODUCT NEEDED-QUANTITY ACCUMULATOR TABLE.               * 10610000
      *                                                               * 10620000
      *    CALLED BY:  P01000-PROCESS-ORDER                           * 10630000
      *                                                               * 10640000
      ***************************************************************** 10650000
                                                                        10660000
       P09000-ACCUMULATE-NEEDED-QTY.                                    10670000
                                                                        10680000
           IF PDAO-STATE-PENDING                                        10690000
               GO TO P09000-EXIT.                                       10700000
                                                                        10710000
           PERFORM P09050-TEST-ONE-LINE THRU P09050-EXIT                10720000
               VARYING WS-OPC-IX FROM 1 BY 1                            10730000
               UNTIL WS-OPC-IX > WS-OPC-COUNT.                          10740000
                                                                        10750000
       P09000-EXIT.                                                     10760000
           EXIT.                                                        10770000
           EJECT                                                        10780000
      ***************************************************************** 10790000
      *                                                               * 10800000
      *    PARAGRAPH:  P09050-TEST-ONE-LINE                           * 10810000
      *                                                               * 10820000
      *    FUNCTION :  ACCUMULATE ONE OPC LINE INTO THE NEEDED-       * 10830000
      *      QUANTITY TABLE IF ITS ROLE IS USED.                      * 10840000
      *                                                               * 10850000
      *    CALLED BY:  P09000-ACCUMULATE-NEEDED-QTY                   * 10860000
      *                                                               * 10870000
      ***************************************************************** 10880000
                                                                        10890000
       P09050-TEST-ONE-LINE.                                            10900000
                                                                        10910000
           IF WS-OPCT-ROLE(WS-OPC-IX) = '01used    '                    10920000
               PERFORM P09100-FIND-OR-ADD-PRODUCT-TOTAL THRU P09100-EXIT10930000
           END-IF.                                                      10940000
                                                                        10950000
       P09050-EXIT.                                                     10960000
           EXIT.                                                        10970000
           EJECT                                                        10980000
      ***************************************************************** 10990000
      *                                                               * 11000000
      *    PARAGRAPH:  P09100-FIND-OR-ADD-PRODUCT-TOTAL               * 11010000
      *                                                               * 11020000
      *    FUNCTION :  BUSINESS RULE - NEEDED PRODUCT QUANTITIES.     * 11030000
      *      ADD THE OPC LINE'S PLANNED QUANTITY TO THE EXISTING      * 11040000
      *      PRODUCT-TOTAL TABLE ROW FOR ITS PRODUCT, OR START A NEW  * 11050000
      *      ROW AT ZERO IF THE PRODUCT HAS NOT BEEN SEEN BEFORE.     * 11060000
      *                                                               * 11070000
      *    CALLED BY:  P09050-TEST-ONE-LINE                           * 11080000
      *                                                               * 11090000
      ***************************************************************** 11100000
                                                                        11110000
       P09100-FIND-OR-ADD-PRODUCT-TOTAL.                                11120000
                                                                        11130000
           MOVE ZERO                  TO WS-FOUND-PROD-IX.              11140000
                                                                        11150000
           PERFORM P09150-TEST-ONE-PRODUCT-ROW THRU P09150-EXIT         11160000
               VARYING WS-PROD-IX FROM 1 BY 1                           11170000
               UNTIL WS-PROD-IX > WS-PROD-COUNT                         11180000
                  OR WS-FOUND-PROD-IX NOT = ZERO.                       11190000
                                                                        11200000
           IF WS-FOUND-PROD-IX = ZERO                                   11210000
               ADD 1                   TO WS-PROD-COUNT                 11220000
               MOVE WS-OPCT-PRODUCT-ID(WS-OPC-IX)                       11230000
                           TO WS-PRODT-PRODUCT-ID(WS-PROD-COUNT)        11240000
               MOVE ZERO                                                11250000
                           TO WS-PRODT-QUANTITY(WS-PROD-COUNT)          11260000
               MOVE WS-PROD-COUNT      TO WS-FOUND-PROD-IX              11270000
           END-IF.                                                      11280000
                                                                        11290000
           COMPUTE WS-PRODT-QUANTITY(WS-FOUND-PROD-IX) ROUNDED =        11300000
                   WS-PRODT-QUANTITY(WS-FOUND-PROD-IX) +                11310000
                   WS-OPCT-QUANTITY(WS-OPC-IX).                         11320000
                                                                        11330000
       P09100-EXIT.                                                     11340000
           EXIT.                                                        11350000
           EJECT                                                        11360000
      ***************************************************************** 11370000
      *                                                               * 11380000
      *    PARAGRAPH:  P09150-TEST-ONE-PRODUCT-ROW                    * 11390000
      *                                                               * 11400000
      *    FUNCTION :  TEST ONE PRODUCT-TOTAL TABLE ROW FOR A MATCH.  * 11410000
      *                                                               * 11420000
      *    CALLED BY:  P09100-FIND-OR-ADD-PRODUCT-TOTAL               * 11430000
      *                                                               * 11440000
      ***************************************************************** 11450000
                                                                        11460000
       P09150-TEST-ONE-PRODUCT-ROW.                                     11470000
                                                                        11480000
           IF WS-PRODT-PRODUCT-ID(WS-PROD-IX)                           11490000
                                = WS-OPCT-PRODUCT-ID(WS-OPC-IX)         11500000
               MOVE WS-PROD-IX         TO WS-FOUND-PROD-IX              11510000
           END-IF.                                                      11520000
                                                                        11530000
       P09150-EXIT.                                                     11540000
           EXIT.                                                        11550000
           EJECT                                                        11560000
      ***************************************************************** 11570000
      *                                                               * 11580000
      *    PARAGRAPH:  P10000-WRITE-NEEDED-QTY-REPORT                 * 11590000
      *                                                               * 11600000
      *    FUNCTION :  BATCH FLOW STEP 7 - SORT THE PRODUCT-TOTAL     * 11610000
      *      TABLE ASCENDING BY PRODUCT ID, THEN WRITE THE TITLE,     * 11620000
      *      DETAIL, AND GRAND-TOTAL LINES OF THE NEEDED-QUANTITIES   * 11630000
      *      REPORT.  UPSI-0 ON SUPPRESSES THE DETAIL LINES SO        * 11640000
      *      OPERATIONS CAN RUN A TOTALS-ONLY PASS ON REQUEST.        * 11650000
      *                                                               * 11660000
      *    CALLED BY:  P00000-MAINLINE                                * 11670000
      *                                                               * 11680000
      ***************************************************************** 11690000
                                                                        11700000
       P10000-WRITE-NEEDED-QTY-REPORT.                                  11710000
                                                                        11720000
           WRITE PDA-NEEDQ-OUT-REC     FROM WS-NQ-TITLE                 11730000
               AFTER ADVANCING PAGE.                                    11740000
           WRITE PDA-NEEDQ-OUT-REC     FROM WS-NQ-HEADING               11750000
               AFTER ADVANCING 2 LINES.                                 11760000
                                                                        11770000
           IF WS-PROD-COUNT NOT > 1                                     11780000
               GO TO P10000-SKIP-SORT.                                  11790000
                                                                        11800000
           PERFORM P10100-SORT-PRODUCT-TOTALS THRU P10100-EXIT.         11810000
                                                                        11820000
       P10000-SKIP-SORT.                                                11830000
                                                                        11840000
           IF WS-DETAIL-SUPPRESS-ON                                     11850000
               GO TO P10000-TOTAL.                                      11860000
                                                                        11870000
           PERFORM P10200-WRITE-REPORT-LINES THRU P10200-EXIT.          11880000
                                                                        11890000
       P10000-TOTAL.                                                    11900000
                                                                        11910000
           MOVE WS-NEEDED-QTY-GRAND-TOTAL TO WS-NQT-QUANTITY.           11920000
           WRITE PDA-NEEDQ-OUT-REC     FROM WS-NQ-TOTAL                 11930000
               AFTER ADVANCING 2 LINES.                                 11940000
                                                                        11950000
       P10000-EXIT.                                                     11960000
           EXIT.                                                        11970000
           EJECT                                                        11980000
      ***************************************************************** 11990000
      *                                                               * 12000000
      *    PARAGRAPH:  P10100-SORT-PRODUCT-TOTALS                     * 12010000
      *                                                               * 12020000
      *    FUNCTION :  SHOP-STYLE EXCHANGE (BUBBLE) SORT OF THE       * 12030000
      *      PRODUCT-TOTAL TABLE, ASCENDING BY PRODUCT ID, PERFORMED  * 12040000
      *      UNTIL A FULL PASS MAKES NO SWAP.                         * 12050000
      *                                                               * 12060000
      *    CALLED BY:  P10000-WRITE-NEEDED-QTY-REPORT                 * 12070000
      *                                                               * 12080000
      ***************************************************************** 12090000
                                                                        12100000
       P10100-SORT-PRODUCT-TOTALS.                                      12110000
                                                                        12120000
           MOVE 'Y'                    TO WS-SORT-SWAP-SW.              12130000
                                                                        12140000
           PERFORM P10120-SORT-PASS THRU P10120-EXIT                    12150000
               UNTIL WS-SORT-NO-SWAP.                                   12160000
                                                                        12170000
       P10100-EXIT.                                                     12180000
           EXIT.                                                        12190000
           EJECT                                                        12200000
      ***************************************************************** 12210000
      *                                                               * 12220000
      *    PARAGRAPH:  P10120-SORT-PASS                               * 12230000
      *                                                               * 12240000
      *    FUNCTION :  MAKE ONE PASS OVER THE PRODUCT-TOTAL TABLE,    * 12250000
      *      SWAPPING ADJACENT OUT-OF-ORDER ROWS.                     * 12260000
      *                                                               * 12270000
      *    CALLED BY:  P10100-SORT-PRODUCT-TOTALS                     * 12280000
      *                                                               * 12290000
      ***************************************************************** 12300000
                                                                        12310000
       P10120-SORT-PASS.                                                12320000
                                                                        12330000
           MOVE 'N'                    TO WS-SORT-SWAP-SW.              12340000
                                                                        12350000
           PERFORM P10150-COMPARE-ADJACENT THRU P10150-EXIT             12360000
               VARYING WS-PROD-IX FROM 1 BY 1                           12370000
               UNTIL WS-PROD-IX > WS-PROD-COUNT - 1.                    12380000
                                                                        12390000
       P10120-EXIT.                                                     12400000
           EXIT.                                                        12410000
           EJECT                                                        12420000
      ***************************************************************** 12430000
      *                                                               * 12440000
      *    PARAGRAPH:  P10150-COMPARE-ADJACENT                        * 12450000
      *                                                               * 12460000
      *    FUNCTION :  COMPARE ROW WS-PROD-IX TO THE ROW THAT         * 12470000
      *      FOLLOWS IT AND SWAP THEM IF OUT OF ORDER.                * 12480000
      *                                                               * 12490000
      *    CALLED BY:  P10120-SORT-PASS                               * 12500000
      *                                                               * 12510000
      ***************************************************************** 12520000
                                                                        12530000
       P10150-COMPARE-ADJACENT.                                         12540000
                                                                        12550000
           IF WS-PRODT-PRODUCT-ID(WS-PROD-IX)                           12560000
                        > WS-PRODT-PRODUCT-ID(WS-PROD-IX + 1)           12570000
               MOVE WS-PRODT-PRODUCT-ID(WS-PROD-IX)                     12580000
                           TO WS-SORT-TEMP-PRODUCT-ID                   12590000
               MOVE WS-PRODT-QUANTITY(WS-PROD-IX)                       12600000
                           TO WS-SORT-TEMP-QUANTITY                     12610000
               MOVE WS-PRODT-PRODUCT-ID(WS-PROD-IX + 1)                 12620000
                           TO WS-PRODT-PRODUCT-ID(WS-PROD-IX)           12630000
               MOVE WS-PRODT-QUANTITY(WS-PROD-IX + 1)                   12640000
                           TO WS-PRODT-QUANTITY(WS-PROD-IX)             12650000
               MOVE WS-SORT-TEMP-PRODUCT-ID                             12660000
                           TO WS-PRODT-PRODUCT-ID(WS-PROD-IX + 1)       12670000
               MOVE WS-SORT-TEMP-QUANTITY                               12680000
                           TO WS-PRODT-QUANTITY(WS-PROD-IX + 1)         12690000
               MOVE 'Y'                TO WS-SORT-SWAP-SW               12700000
           END-IF.                                                      12710000
                                                                        12720000
       P10150-EXIT.                                                     12730000
           EXIT.                                                        12740000
           EJECT                                                        12750000
      ***************************************************************** 12760000
      *                                                               * 12770000
      *    PARAGRAPH:  P10200-WRITE-REPORT-LINES                      * 12780000
      *                                                               * 12790000
      *    FUNCTION :  WRITE ONE DETAIL LINE PER PRODUCT WITH A NON-  * 12800000
      *      ZERO ACCUMULATED NEEDED QUANTITY, AND ROLL EACH ONE INTO * 12810000
      *      THE GRAND TOTAL.                                         * 12820000
      *                                                               * 12830000
      *    CALLED BY:  P10000-WRITE-NEEDED-QTY-REPORT                 * 12840000
      *                                                               * 12850000
      ***************************************************************** 12860000
                                                                        12870000
       P10200-WRITE-REPORT-LINES.                                       12880000
                                                                        12890000
           PERFORM P10250-WRITE-ONE-DETAIL THRU P10250-EXIT             12900000
               VARYING WS-PROD-IX FROM 1 BY 1                           12910000
               UNTIL WS-PROD-IX > WS-PROD-COUNT.                        12920000
                                                                        12930000
       P10200-EXIT.                                                     12940000
           EXIT.                                                        12950000
           EJECT                                                        12960000
      ***************************************************************** 12970000
      *                                                               * 12980000
      *    PARAGRAPH:  P10250-WRITE-ONE-DETAIL                        * 12990000
      *                                                               * 13000000
      *    FUNCTION :  WRITE ONE PRODUCT'S DETAIL LINE IF ITS         * 13010000
      *      ACCUMULATED QUANTITY IS NON-ZERO, AND ADD IT TO THE      * 13020000
      *      GRAND TOTAL EITHER WAY.                                  * 13030000
      *                                                               * 13040000
      *    CALLED BY:  P10200-WRITE-REPORT-LINES                      * 13050000
      *                                                               * 13060000
      ***************************************************************** 13070000
                                                                        13080000
       P10250-WRITE-ONE-DETAIL.                                         13090000
                                                                        13100000
           ADD WS-PRODT-QUANTITY(WS-PROD-IX)                            13110000
                                       TO WS-NEEDED-QTY-GRAND-TOTAL.    13120000
                                                                        13130000
           IF WS-PRODT-QUANTITY(WS-PROD-IX) = ZERO                      13140000
               GO TO P10250-EXIT.                                       13150000
                                                                        13160000
           MOVE WS-PRODT-PRODUCT-ID(WS-PROD-IX) TO WS-NQD-PRODUCT-ID.   13170000
           MOVE WS-PRODT-QUANTITY(WS-PROD-IX)   TO WS-NQD-QUANTITY.     13180000
                                                                        13190000
           WRITE PDA-NEEDQ-OUT-REC     FROM WS-NQ-DETAIL                13200000
               AFTER ADVANCING 1 LINE.                                  13210000
                                                                        13220000
       P10250-EXIT.                                                     13230000
           EXIT.                                                        13240000
           EJECT                                                        13250000
      ***************************************************************** 13260000
      *                                                               * 13270000
      *    PARAGRAPH:  P10500-DISPLAY-CONTROL-TOTALS                  * 13280000
      *                                                               * 13290000
      *    FUNCTION :  DISPLAY THE END-OF-JOB CONTROL TOTALS TO       * 13300000
      *      SYSOUT - ORDERS READ, PCQ RECORDS WRITTEN, BPC RECORDS   * 13310000
      *      WRITTEN, GRAND TOTAL NEEDED QUANTITY, AND THE PRODUCED-  * 13320000
      *      QUANTITY-FROM-COUNTINGS RUN TOTAL FROM PDASP3.           * 13330000
      *                                                               * 13340000
      *    CALLED BY:  P00000-MAINLINE                                * 13350000
      *                                                               * 13360000
      ***************************************************************** 13370000
                                                                        13380000
       P10500-DISPLAY-CONTROL-TOTALS.                                   13390000
                                                                        13400000
           DISPLAY 'PDAB05 - ORDERS READ .............. '               13410000
                    WS-ORDERS-READ-COUNT.                               13420000
           DISPLAY 'PDAB05 - PCQ RECORDS WRITTEN ....... '              13430000
                    WS-PCQ-WRITTEN-COUNT.                               13440000
           DISPLAY 'PDAB05 - BPC RECORDS WRITTEN ....... '              13450000
                    WS-BPC-WRITTEN-COUNT.                               13460000
           DISPLAY 'PDAB05 - GRAND TOTAL NEEDED QTY .... '              13470000
                    WS-NEEDED-QTY-GRAND-TOTAL.                          13480000
           DISPLAY 'PDAB05 - PRODUCED QTY FROM COUNTINGS  '             13490000
                    WS-PRODUCED-QTY-TOTAL.                              13500000
                                                                        13510000
       P10500-EXIT.                                                     13520000
           EXIT.                                                        13530000
           EJECT                                                        13540000
