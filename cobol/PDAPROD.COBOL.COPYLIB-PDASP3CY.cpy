      ******************************************************************00010000
      *    PDASP3 PARAMETER PASS AREA                                  *00020000
      *    "PRODUCED QUANTITY FROM COUNTINGS" DERIVATION -- SUMS       *00030000
      *    BPC-PRODUCED-QTY OVER AN ORDER'S BASIC PRODUCTION COUNTING  *00040000
      *    ROWS WHERE THE PRODUCT EQUALS THE ORDER'S FINAL PRODUCT.    *00050000
      ******************************************************************00060000
                                                                        00070000
       01  PDASP3-PARMS.                                                00080000
           03  PDASP3-FINAL-PRODUCT-ID PIC 9(09)       VALUE ZERO.      00090000
           03  PDASP3-FINAL-PRODUCT-ID-X REDEFINES                      00100000
               PDASP3-FINAL-PRODUCT-ID PIC X(09).                       00110000
           03  PDASP3-BPC-COUNT        PIC S9(05) COMP VALUE ZERO.      00120000
           03  PDASP3-RESULT-QTY       PIC S9(09)V9(05) VALUE ZERO.     00130000
           03  PDASP3-RESULT-QTY-X REDEFINES                            00140000
               PDASP3-RESULT-QTY      PIC X(14).                        00150000
           03  PDASP3-BPC-ARRAY.                                        00160000
               05  PDASP3-BPC-ROW OCCURS 100 TIMES                      00170000
                                  INDEXED BY PDASP3-BPC-IX.             00180000
                   10  PDASP3-BPCT-PRODUCT-ID                           00190000
                                       PIC 9(09).                       00200000
                   10  PDASP3-BPCT-PRODUCT-ID-X REDEFINES               00210000
                       PDASP3-BPCT-PRODUCT-ID PIC X(09).                00220000
                   10  PDASP3-BPCT-PRODUCED-QTY                         00230000
                                       PIC S9(09)V9(05).                00240000
                   10  PDASP3-BPCT-USED-QTY                             00250000
                                       PIC S9(09)V9(05).                00260000
                   10  FILLER          PIC X(05).                       00270000
