      ******************************************************************00010000
      * TECHNOLOGY OPERATION COMPONENT (TOC) RECORD -- SEQUENTIAL      *00020000
      * FILE        : TECHOPS  (SORTED BY TOC-ID)                      *00030000
      * ONE NODE OF A TECHNOLOGY'S ROUTING/OPERATION TREE.  LOADED     *00040000
      * ENTIRELY INTO WS-TOC-TABLE (PDAWKTBL) AT JOB START FOR         *00050000
      * PARENT-OPERATION LOOKUPS.                                      *00060000
      * USED BY     : PDAB05 (BASIC PRODUCTION COUNTING)               *00070000
      ******************************************************************00080000
       01  PDA-TOC-RECORD.                                              00090000
           05  PDAT-TOC-ID             PIC 9(09).                       00100000
           05  PDAT-TOC-ID-X REDEFINES                                  00110000
               PDAT-TOC-ID             PIC X(09).                       00120000
           05  PDAT-TECHNOLOGY-ID      PIC 9(09).                       00130000
           05  PDAT-PARENT-ID          PIC 9(09).                       00140000
           05  FILLER                  PIC X(05).                       00150000
