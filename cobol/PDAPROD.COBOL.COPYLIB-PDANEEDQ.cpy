      ******************************************************************00010000
      * NEEDED-QUANTITIES REPORT LINE -- SEQUENTIAL (PRINT)            *00020000
      * FILE        : NEEDEDQT  (OUTPUT)                               *00030000
      * ONE DETAIL LINE PER PRODUCT WITH NON-ZERO ACCUMULATED DEMAND,  *00040000
      * SORTED BY PRODUCT ID, PLUS TITLE/HEADING/GRAND-TOTAL LINES.    *00050000
      * USED BY     : PDAB05 (BASIC PRODUCTION COUNTING)               *00060000
      ******************************************************************00070000
       01  PDA-NEEDQ-OUT-REC           PIC X(80).                       00080000
