      ******************************************************************00010000
      * OPERATION-RUNS RECORD -- SEQUENTIAL                            *00020000
      * FILE        : OPRUNS   (SORTED BY RUN-ORDER-ID)                *00030000
      * NUMBER OF TIMES EACH TECHNOLOGY OPERATION MUST RUN FOR AN      *00040000
      * ORDER, SUPPLIED BY THE UPSTREAM ROUTING-EXPLOSION SERVICE.     *00050000
      * USED BY     : PDAB05 (BASIC PRODUCTION COUNTING)               *00060000
      ******************************************************************00070000
       01  PDA-RUNS-RECORD.                                             00080000
           05  PDAR-ORDER-ID           PIC 9(09).                       00090000
           05  PDAR-ORDER-ID-X REDEFINES                                00100000
               PDAR-ORDER-ID           PIC X(09).                       00110000
           05  PDAR-TOC-ID             PIC 9(09).                       00120000
           05  PDAR-RUN-COUNT          PIC S9(07)V9(05).                00130000
           05  FILLER                  PIC X(01).                       00140000
