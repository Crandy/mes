      ******************************************************************00010000
      * OPERATION-PRODUCT-COMPONENT RECORD -- SEQUENTIAL               *00020000
      * FILE        : OPCOMPS  (SORTED BY OPC-ORDER-ID)                *00030000
      * OUTPUT OF THE UPSTREAM PRODUCT-QUANTITIES EXPLOSION SERVICE;   *00040000
      * ONE LINE PER ORDER / OPERATION / PRODUCT / DIRECTION.  SUPPLIED*00050000
      * TO THIS BATCH AS AN INPUT FILE.                                *00060000
      * USED BY     : PDAB05 (BASIC PRODUCTION COUNTING)               *00070000
      ******************************************************************00080000
       01  PDA-OPC-RECORD.                                              00090000
           05  PDAP-ORDER-ID           PIC 9(09).                       00100000
           05  PDAP-ORDER-ID-X REDEFINES                                00110000
               PDAP-ORDER-ID           PIC X(09).                       00120000
           05  PDAP-TOC-ID             PIC 9(09).                       00130000
           05  PDAP-PRODUCT-ID         PIC 9(09).                       00140000
           05  PDAP-PRODUCT-ID-X REDEFINES                              00150000
               PDAP-PRODUCT-ID         PIC X(09).                       00160000
           05  PDAP-ENTITY-TYPE        PIC X(03).                       00170000
               88  PDAP-ENTITY-IS-INPUT        VALUE 'IN '.             00180000
               88  PDAP-ENTITY-IS-OUTPUT       VALUE 'OUT'.             00190000
           05  PDAP-NON-COMPONENT      PIC X(01).                       00200000
               88  PDAP-IS-NON-COMPONENT       VALUE 'Y'.               00210000
               88  PDAP-IS-COMPONENT           VALUE 'N'.               00220000
           05  PDAP-QUANTITY           PIC S9(09)V9(05).                00230000
           05  FILLER                  PIC X(07).                       00240000
